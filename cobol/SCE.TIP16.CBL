000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID. STOCK-SIGNAL-CRITERIA-EVAL.
000500 AUTHOR. DST. MODIFIED BY R. HOLLOWAY.
000600 INSTALLATION. SEJONG SECURITIES MIS DIVISION.
000700 DATE WRITTEN. 03/11/1991.
000800 DATE COMPILED. 03/14/2017.
000900 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
001000******************************************************************
001100* SCE.TIP16 -- STOCK SIGNAL CRITERIA EVALUATION                  *
001200* NIGHTLY BATCH STEP.  LOADS THE STOCK MASTER EXTRACT, BUILDS    *
001300* THE TOP-30 TRADING-VALUE SET, LOADS THE DAILY PRICE HISTORY,   *
001400* THEN EVALUATES EACH STOCK AGAINST THE EIGHT SIGNAL CRITERIA    *
001500* AND THE SHORT-SELLING ALERT, WRITING ONE EVALUATION-DETAIL     *
001600* RECORD PER STOCK AND ONE SIGNAL-SUMMARY CONTROL-TOTAL RECORD.  *
001700******************************************************************
001800* CHANGE LOG                                                     *
001900* DATE        INIT  TICKET     DESCRIPTION                      *
002000* ----------  ----  ---------  -------------------------------- *
002100* 03/11/1991  RH    WR-91-014  ORIGINAL - HIGH BREAKOUT AND      *
002200*                              RESISTANCE SCREENS ONLY.          *
002300* 09/02/1991  RH    WR-91-061  ADDED MOMENTUM (SPIRIT) SCREEN.   *
002400* 02/14/1992  DM    WR-92-009  ADDED MARKET-CAP RANGE SCREEN.    *
002500* 11/30/1993  DM    WR-93-077  ADDED SUPPLY-DEMAND (FOREIGN/     *
002600*                              INSTITUTION NET-BUY) SCREEN.      *
002700* 07/19/1994  DM    WR-94-045  ADDED PROGRAM TRADING SCREEN.     *
002800* 04/05/1995  DM    WR-95-018  ADDED TOP-30 TRADING-VALUE SCREEN *
002900*                              AND SIGNAL-SUMMARY CONTROL TOTALS.*
003000* 10/21/1996  KA    WR-96-052  ADDED SHORT-SELLING ALERT LOGIC.  *
003100* 09/08/1998  KA    Y2K-98-03  DATE FIELDS ARE CC/YY SPLIT,      *
003200*                              CONFIRMED CENTURY-SAFE.           *
003300* 03/17/1999  KA    Y2K-99-11  Y2K SIGN-OFF - RECONFIRMED.       *
003400* 06/02/2001  PV    WR-01-027  WIDENED TRADING-VALUE TO 9(13),   *
003500*                              RAISED STOCK TABLE TO 500 ROWS.   *
003600* 11/11/2003  PV    WR-03-066  MOVED TOP-30 RANKING TO A TABLE   *
003700*                              SCAN - NO MORE HARD 30-ROW ARRAY. *
003800* 08/25/2005  SO    WR-05-031  REWORKED MOVING-AVERAGE SCREEN TO *
003900*                              ADAPTIVE PERIOD SET (5/10/20/60/  *
004000*                              120) SKIPPING PERIODS WITHOUT     *
004100*                              ENOUGH HISTORY.                   *
004200* 01/30/2008  SO    WR-08-004  SPLIT 52-WEEK-HIGH FLAG OUT OF    *
004300*                              THE HIGH-BREAKOUT FLAG.           *
004400* 06/22/2013  JL    WR-13-019  ADDED HAD-LIMIT-UP/HAD-15PCT SUB- *
004500*                              FLAGS TO THE MOMENTUM SCREEN.     *
004600* 09/04/2016  MB    WR-16-008  RE-DERIVE CHANGE RATE WHEN FEED   *
004700*                              SUPPLIES ZERO, PER VENDOR NOTICE. *
004800* 02/11/2017  EP    WR-17-006  SIGNAL-SUMMARY-RECORD FILLER      *
004900*                              NAMED SS-FILLER - AN UNNAMED      *
005000*                              FILLER CANNOT BE MOVED TO BY      *
005100*                              NAME, SO THE CLEAR-OUT BEFORE     *
005200*                              WRITE WOULD NOT HAVE COMPILED.    *
005300* 03/14/2017  EP    WR-17-008  WS-MA-VALUE BACK TO ZONED -      *
005400*                              COMP-3 IS NOT A USAGE THIS SHOP  *
005500*                              RUNS ANYWHERE ELSE.  ALSO PULLED *
005600*                              THE UPSI-0 RERUN SWITCH OUT OF   *
005700*                              SPECIAL-NAMES - IT WAS NEVER SET *
005800*                              OR TESTED ANYWHERE IN THIS        *
005900*                              PROGRAM.                          *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     CLASS VALID-FLAG IS "Y" "N".
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT STOCK-MASTER-FILE ASSIGN TO "STOCK-MASTER"
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS STOCK-MASTER-STATUS.
007000*
007100     SELECT DAILY-PRICE-FILE ASSIGN TO "DAILY-PRICES"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS DAILY-PRICE-STATUS.
007400*
007500     SELECT EVAL-DETAIL-FILE ASSIGN TO "EVAL-DETAIL"
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS EVAL-DETAIL-STATUS.
007800*
007900     SELECT SIGNAL-SUMMARY-FILE ASSIGN TO "SIGNAL-SUMMARY"
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS SIGNAL-SUMMARY-STATUS.
008200******************************************************************
008300 DATA DIVISION.
008400******************************************************************
008500 FILE SECTION.
008600*
008700* INPUT LAYOUT - STOCK MASTER (SEE STK.TIP10 FOR THE MASTER
008800* DESCRIPTION OF THIS LAYOUT).
008900*
009000 FD  STOCK-MASTER-FILE
009100     RECORD CONTAINS 120 CHARACTERS.
009200 01  STOCK-MASTER-RECORD.
009300     05  SM-IDENT-AREA.
009400         10  SM-STOCK-CODE             PIC X(6).
009500         10  SM-STOCK-NAME             PIC X(20).
009600     05  SM-PRICE-AREA.
009700         10  SM-CURRENT-PRICE          PIC 9(7).
009800         10  SM-PREV-CLOSE             PIC 9(7).
009900         10  SM-W52-HIGH               PIC 9(7).
010000         10  SM-MARKET-CAP             PIC 9(7).
010100     05  SM-NET-FLOW-AREA.
010200         10  SM-FOREIGN-NET            PIC S9(11).
010300         10  SM-INSTITUTION-NET        PIC S9(11).
010400         10  SM-PROGRAM-NET            PIC S9(11).
010500     05  SM-TRADING-VALUE             PIC 9(13).
010600     05  SM-SHORT-RATIO                PIC 9(3)V99.
010700     05  FILLER                        PIC X(15).
010800*
010900* INPUT LAYOUT - DAILY PRICE (SEE DLP.TIP11).
011000*
011100 FD  DAILY-PRICE-FILE
011200     RECORD CONTAINS 72 CHARACTERS.
011300 01  DAILY-PRICE-RECORD.
011400     05  DP-STOCK-CODE                 PIC X(6).
011500     05  DP-SEQ                        PIC 9(3).
011600     05  DP-DATE                       PIC X(8).
011700     05  DP-OPEN                       PIC 9(7).
011800     05  DP-HIGH                       PIC 9(7).
011900     05  DP-LOW                        PIC 9(7).
012000     05  DP-CLOSE                      PIC 9(7).
012100     05  DP-VOLUME                     PIC 9(11).
012200     05  DP-CHANGE-RATE                PIC S9(3)V99.
012300     05  FILLER                        PIC X(11).
012400*
012500* OUTPUT LAYOUT - EVALUATION DETAIL (SEE EVD.TIP13).
012600*
012700 FD  EVAL-DETAIL-FILE
012800     RECORD CONTAINS 80 CHARACTERS.
012900 01  EVALUATION-DETAIL-RECORD.
013000     05  EV-STOCK-CODE                 PIC X(6).
013100     05  EV-STOCK-NAME                 PIC X(20).
013200     05  EV-HIGH-BREAKOUT               PIC X(1).
013300     05  EV-IS-52W-HIGH                PIC X(1).
013400     05  EV-MOMENTUM                    PIC X(1).
013500     05  EV-HAD-LIMIT-UP               PIC X(1).
013600     05  EV-HAD-15PCT                   PIC X(1).
013700     05  EV-RESISTANCE                  PIC X(1).
013800     05  EV-MA-ALIGNED                  PIC X(1).
013900     05  EV-SUPPLY-DEMAND               PIC X(1).
014000     05  EV-PROGRAM                     PIC X(1).
014100     05  EV-TOP30                       PIC X(1).
014200     05  EV-MKT-CAP                     PIC X(1).
014300     05  EV-SHORT-ALERT                 PIC X(1).
014400     05  EV-SHORT-LEVEL                 PIC X(7).
014500     05  EV-ALL-MET                     PIC X(1).
014600     05  FILLER                         PIC X(34).
014700*
014800* OUTPUT LAYOUT - SIGNAL SUMMARY (SEE SSM.TIP15).
014900*
015000 FD  SIGNAL-SUMMARY-FILE
015100     RECORD CONTAINS 80 CHARACTERS.
015200 01  SIGNAL-SUMMARY-RECORD.
015300     05  SS-TOTAL-STOCKS                PIC 9(5).
015400     05  SS-MET-COUNT-AREA.
015500         10  SS-MET-COUNT-1             PIC 9(5).
015600         10  SS-MET-COUNT-2             PIC 9(5).
015700         10  SS-MET-COUNT-3             PIC 9(5).
015800         10  SS-MET-COUNT-4             PIC 9(5).
015900         10  SS-MET-COUNT-5             PIC 9(5).
016000         10  SS-MET-COUNT-6             PIC 9(5).
016100         10  SS-MET-COUNT-7             PIC 9(5).
016200         10  SS-MET-COUNT-8             PIC 9(5).
016300     05  SS-MET-COUNT-TABLE REDEFINES SS-MET-COUNT-AREA.
016400         10  SS-MET-COUNT-ENTRY         PIC 9(5)
016500                                       OCCURS 8 TIMES.
016600     05  SS-SHORT-ALERT-COUNT           PIC 9(5).
016700     05  SS-ALL-MET-COUNT               PIC 9(5).
016800     05  SS-FILLER                      PIC X(25).
016900******************************************************************
017000 WORKING-STORAGE SECTION.
017100******************************************************************
017200 01  STOCK-MASTER-STATUS               PIC X(02) VALUE SPACES.
017300     88  STOCK-MASTER-OK                    VALUE "00".
017400     88  STOCK-MASTER-EOF                   VALUE "10".
017500 01  DAILY-PRICE-STATUS                PIC X(02) VALUE SPACES.
017600     88  DAILY-PRICE-OK                     VALUE "00".
017700     88  DAILY-PRICE-EOF                    VALUE "10".
017800 01  EVAL-DETAIL-STATUS                PIC X(02) VALUE SPACES.
017900 01  SIGNAL-SUMMARY-STATUS             PIC X(02) VALUE SPACES.
018000*
018100 01  ERROR-MESSAGE-AREA.
018200     05  ERR-MESSAGE-TEXT              PIC X(40).
018300     05  ERR-STATUS-CODE               PIC X(02).
018400     05  ERR-PARAGRAPH-NAME            PIC X(20).
018500     05  FILLER                        PIC X(08).
018600******************************************************************
018700* STOCK MASTER TABLE - UNIVERSE IS AT MOST 500 STOCKS.
018800******************************************************************
018900 77  STOCK-COUNT                       PIC S9(4) COMP VALUE 0.
019000 01  STOCK-MASTER-TABLE.
019100     05  SMT-ENTRY OCCURS 500 TIMES
019200             INDEXED BY SMT-IDX SMT-IDX2.
019300         10  SMT-STOCK-CODE            PIC X(6).
019400         10  SMT-STOCK-NAME            PIC X(20).
019500         10  SMT-CURRENT-PRICE         PIC 9(7).
019600         10  SMT-PREV-CLOSE            PIC 9(7).
019700         10  SMT-W52-HIGH              PIC 9(7).
019800         10  SMT-MARKET-CAP            PIC 9(7).
019900         10  SMT-FOREIGN-NET           PIC S9(11).
020000         10  SMT-INSTITUTION-NET       PIC S9(11).
020100         10  SMT-PROGRAM-NET           PIC S9(11).
020200         10  SMT-TRADING-VALUE         PIC 9(13).
020300         10  SMT-SHORT-RATIO           PIC 9(3)V99.
020400         10  SMT-TOP30-FLAG            PIC X(1).
020500             88  SMT-IS-TOP30              VALUE "Y".
020600             88  SMT-NOT-TOP30             VALUE "N".
020700         10  SMT-DP-ROW-COUNT          PIC S9(4) COMP.
020800******************************************************************
020900* DAILY PRICE TABLE - ONE SUB-TABLE PER STOCK, UP TO 130 ROWS,
021000* ROW SUBSCRIPT EQUALS DP-SEQ (1 = TODAY).
021100******************************************************************
021200 01  DAILY-PRICE-TABLE.
021300     05  DPT-STOCK-ENTRY OCCURS 500 TIMES
021400             INDEXED BY DPT-SIDX.
021500         10  DPT-ROW OCCURS 130 TIMES
021600                 INDEXED BY DPT-RIDX.
021700             15  DPT-OPEN              PIC 9(7).
021800             15  DPT-HIGH              PIC 9(7).
021900             15  DPT-LOW               PIC 9(7).
022000             15  DPT-CLOSE             PIC 9(7).
022100             15  DPT-CHANGE-RATE       PIC S9(3)V99.
022200******************************************************************
022300* RESISTANCE LEVEL TABLE - ASCENDING UNION OF TICK BOUNDARIES AND
022400* ROUND LEVELS, PER CRITERION 3.
022500******************************************************************
022600 01  RESISTANCE-LEVEL-AREA.
022700     05  RESIST-LVL-01                 PIC 9(7) VALUE 1000.
022800     05  RESIST-LVL-02                 PIC 9(7) VALUE 2000.
022900     05  RESIST-LVL-03                 PIC 9(7) VALUE 3000.
023000     05  RESIST-LVL-04                 PIC 9(7) VALUE 4000.
023100     05  RESIST-LVL-05                 PIC 9(7) VALUE 5000.
023200     05  RESIST-LVL-06                 PIC 9(7) VALUE 10000.
023300     05  RESIST-LVL-07                 PIC 9(7) VALUE 20000.
023400     05  RESIST-LVL-08                 PIC 9(7) VALUE 30000.
023500     05  RESIST-LVL-09                 PIC 9(7) VALUE 40000.
023600     05  RESIST-LVL-10                 PIC 9(7) VALUE 50000.
023700     05  RESIST-LVL-11                 PIC 9(7) VALUE 100000.
023800     05  RESIST-LVL-12                 PIC 9(7) VALUE 150000.
023900     05  RESIST-LVL-13                 PIC 9(7) VALUE 200000.
024000     05  RESIST-LVL-14                 PIC 9(7) VALUE 250000.
024100     05  RESIST-LVL-15                 PIC 9(7) VALUE 300000.
024200     05  RESIST-LVL-16                 PIC 9(7) VALUE 400000.
024300     05  RESIST-LVL-17                 PIC 9(7) VALUE 500000.
024400     05  RESIST-LVL-18                 PIC 9(7) VALUE 600000.
024500     05  RESIST-LVL-19                 PIC 9(7) VALUE 700000.
024600     05  RESIST-LVL-20                 PIC 9(7) VALUE 800000.
024700     05  RESIST-LVL-21                 PIC 9(7) VALUE 900000.
024800     05  RESIST-LVL-22                 PIC 9(7) VALUE 1000000.
024900 01  RESISTANCE-LEVEL-TABLE REDEFINES RESISTANCE-LEVEL-AREA.
025000     05  RESISTANCE-LEVEL              PIC 9(7)
025100             OCCURS 22 TIMES INDEXED BY RL-IDX.
025200 01  RESISTANCE-LEVEL-COUNT            PIC S9(4) COMP VALUE +22.
025300******************************************************************
025400* MISCELLANEOUS WORK AREAS.
025500******************************************************************
025600 77  SAVE-STOCK-CODE                   PIC X(6) VALUE SPACES.
025700 01  CURRENT-STOCK-IDX                 PIC S9(4) COMP VALUE 0.
025800 01  CURRENT-ROW-NUMBER                PIC S9(4) COMP VALUE 0.
025900 01  STOCK-FOUND-SW                    PIC X(1) VALUE "N".
026000     88  STOCK-WAS-FOUND                   VALUE "Y".
026100     88  STOCK-WAS-NOT-FOUND               VALUE "N".
026200*
026300 01  WS-RANK-IDX                       PIC S9(4) COMP VALUE 0.
026400 01  WS-COMPARE-IDX                    PIC S9(4) COMP VALUE 0.
026500 01  WS-GREATER-COUNT                  PIC S9(4) COMP VALUE 0.
026600*
026700 01  WS-EVAL-IDX                       PIC S9(4) COMP VALUE 0.
026800 01  WS-SEQ-IDX                        PIC S9(4) COMP VALUE 0.
026900 01  WS-LIMIT-SEQ                      PIC S9(4) COMP VALUE 0.
027000 77  WS-6MO-HIGH                       PIC 9(7) VALUE 0.
027100*
027200 01  WS-HAD-LIMIT-UP-SW                PIC X(1) VALUE "N".
027300 01  WS-HAD-15PCT-SW                   PIC X(1) VALUE "N".
027400 01  WS-CHANGE-RATE-PCT                PIC S9(5)V99 VALUE 0.
027500 01  WS-PRIOR-CLOSE                    PIC 9(7) VALUE 0.
027600*
027700 01  WS-USABLE-CLOSE-COUNT             PIC S9(4) COMP VALUE 0.
027800 01  WS-USABLE-CLOSE-TABLE.
027900     05  WS-USABLE-CLOSE               PIC 9(7)
028000             OCCURS 130 TIMES INDEXED BY WS-UC-IDX.
028100 01  WS-MA-PERIOD-COUNT                PIC S9(4) COMP VALUE +5.
028200 01  WS-MA-PERIOD-AREA.
028300     05  WS-MA-PERIOD-05                PIC 9(3) VALUE 5.
028400     05  WS-MA-PERIOD-10                PIC 9(3) VALUE 10.
028500     05  WS-MA-PERIOD-20                PIC 9(3) VALUE 20.
028600     05  WS-MA-PERIOD-60                PIC 9(3) VALUE 60.
028700     05  WS-MA-PERIOD-120               PIC 9(3) VALUE 120.
028800 01  WS-MA-PERIOD-TABLE REDEFINES WS-MA-PERIOD-AREA.
028900     05  WS-MA-PERIOD                  PIC 9(3)
029000             OCCURS 5 TIMES INDEXED BY WS-MP-IDX.
029100 01  WS-MA-VALUE-TABLE.
029200     05  WS-MA-VALUE                   PIC 9(7)V9
029300             OCCURS 5 TIMES INDEXED BY WS-MV-IDX.
029400 01  WS-MA-COMPUTED-SW                 PIC X(1)
029500             OCCURS 5 TIMES.
029600 01  WS-CHAIN-VALUE-TABLE.
029700     05  WS-CHAIN-VALUE                PIC 9(7)V9
029800             OCCURS 6 TIMES INDEXED BY WS-CV-IDX.
029900 01  WS-CHAIN-ENTRY-COUNT              PIC S9(4) COMP VALUE 0.
030000 01  WS-CHAIN-OK-SW                    PIC X(1) VALUE "Y".
030100 01  WS-SUM-CLOSE                      PIC 9(13)V9 VALUE 0.
030200*
030300 01  WS-MET-8-FLAGS                    PIC X(8) VALUE SPACES.
030400*
030500* RUN TOTALS - COUNTERS ARE COMP, OUTPUT VALUES ARE MOVED TO THE
030600* ZONED SIGNAL-SUMMARY-RECORD AT WRITE TIME.
030700*
030800 77  TOTAL-STOCK-COUNT                 PIC S9(5) COMP VALUE 0.
030900 01  MET-COUNT-TABLE.
031000     05  MET-COUNT                     PIC S9(5) COMP
031100             OCCURS 8 TIMES VALUE 0.
031200 01  SHORT-ALERT-COUNT                 PIC S9(5) COMP VALUE 0.
031300 01  ALL-MET-COUNT                     PIC S9(5) COMP VALUE 0.
031400******************************************************************
031500 PROCEDURE DIVISION.
031600******************************************************************
031700 1000-MAIN-CONTROL.
031800******************************************************************
031900     PERFORM 1100-OPEN-EVAL-FILES      THRU 1100-EXIT.
032000     PERFORM 2000-LOAD-STOCK-MASTER-TABLE THRU 2000-EXIT
032100         UNTIL STOCK-MASTER-EOF.
032200     PERFORM 2500-BUILD-TOP30-SET      THRU 2500-EXIT.
032300     PERFORM 3000-LOAD-DAILY-PRICE-TABLE  THRU 3000-EXIT
032400         UNTIL DAILY-PRICE-EOF.
032500     PERFORM 4000-EVALUATE-STOCK-TABLE THRU 4000-EXIT
032600         VARYING WS-EVAL-IDX FROM 1 BY 1
032700         UNTIL WS-EVAL-IDX > STOCK-COUNT.
032800     PERFORM 5000-ACCUMULATE-SIGNAL-TOTALS THRU 5000-EXIT.
032900     PERFORM 5900-WRITE-SIGNAL-SUMMARY THRU 5900-EXIT.
033000     PERFORM 9900-CLOSE-EVAL-FILES     THRU 9900-EXIT.
033100     STOP RUN.
033200*----------------------------------------------------------------*
033300 1100-OPEN-EVAL-FILES.
033400*----------------------------------------------------------------*
033500     OPEN INPUT  STOCK-MASTER-FILE.
033600     IF STOCK-MASTER-STATUS NOT = "00"
033700         MOVE "ERROR OPENING STOCK-MASTER-FILE"
033800                                      TO ERR-MESSAGE-TEXT
033900         MOVE STOCK-MASTER-STATUS      TO ERR-STATUS-CODE
034000         MOVE "1100-OPEN-EVAL-FILES"   TO ERR-PARAGRAPH-NAME
034100         PERFORM 9800-ERROR-EXIT       THRU 9800-EXIT
034200     END-IF.
034300     OPEN INPUT  DAILY-PRICE-FILE.
034400     IF DAILY-PRICE-STATUS NOT = "00"
034500         MOVE "ERROR OPENING DAILY-PRICE-FILE" TO ERR-MESSAGE-TEXT
034600         MOVE DAILY-PRICE-STATUS       TO ERR-STATUS-CODE
034700         MOVE "1100-OPEN-EVAL-FILES"   TO ERR-PARAGRAPH-NAME
034800         PERFORM 9800-ERROR-EXIT       THRU 9800-EXIT
034900     END-IF.
035000     OPEN OUTPUT EVAL-DETAIL-FILE.
035100     IF EVAL-DETAIL-STATUS NOT = "00"
035200         MOVE "ERROR OPENING EVAL-DETAIL-FILE" TO ERR-MESSAGE-TEXT
035300         MOVE EVAL-DETAIL-STATUS       TO ERR-STATUS-CODE
035400         MOVE "1100-OPEN-EVAL-FILES"   TO ERR-PARAGRAPH-NAME
035500         PERFORM 9800-ERROR-EXIT       THRU 9800-EXIT
035600     END-IF.
035700     OPEN OUTPUT SIGNAL-SUMMARY-FILE.
035800     IF SIGNAL-SUMMARY-STATUS NOT = "00"
035900         MOVE "ERROR OPENING SIGNAL-SUMMARY-FILE"
036000                                      TO ERR-MESSAGE-TEXT
036100         MOVE SIGNAL-SUMMARY-STATUS    TO ERR-STATUS-CODE
036200         MOVE "1100-OPEN-EVAL-FILES"   TO ERR-PARAGRAPH-NAME
036300         PERFORM 9800-ERROR-EXIT       THRU 9800-EXIT
036400     END-IF.
036500*
036600     READ STOCK-MASTER-FILE.
036700     IF STOCK-MASTER-STATUS = "10"
036800         SET STOCK-MASTER-EOF TO TRUE
036900     END-IF.
037000 1100-EXIT.
037100     EXIT.
037200*----------------------------------------------------------------*
037300 2000-LOAD-STOCK-MASTER-TABLE.
037400*----------------------------------------------------------------*
037500     ADD 1 TO STOCK-COUNT.
037600     SET SMT-IDX TO STOCK-COUNT.
037700     MOVE SM-STOCK-CODE                TO SMT-STOCK-CODE(SMT-IDX).
037800     MOVE SM-STOCK-NAME                TO SMT-STOCK-NAME(SMT-IDX).
037900     MOVE SM-CURRENT-PRICE         TO SMT-CURRENT-PRICE(SMT-IDX).
038000     MOVE SM-PREV-CLOSE                TO SMT-PREV-CLOSE(SMT-IDX).
038100     MOVE SM-W52-HIGH                  TO SMT-W52-HIGH(SMT-IDX).
038200     MOVE SM-MARKET-CAP                TO SMT-MARKET-CAP(SMT-IDX).
038300     MOVE SM-FOREIGN-NET           TO SMT-FOREIGN-NET(SMT-IDX).
038400     MOVE SM-INSTITUTION-NET   TO SMT-INSTITUTION-NET(SMT-IDX).
038500     MOVE SM-PROGRAM-NET           TO SMT-PROGRAM-NET(SMT-IDX).
038600     MOVE SM-TRADING-VALUE         TO SMT-TRADING-VALUE(SMT-IDX).
038700     MOVE SM-SHORT-RATIO           TO SMT-SHORT-RATIO(SMT-IDX).
038800     SET SMT-NOT-TOP30(SMT-IDX)        TO TRUE.
038900     MOVE 0                        TO SMT-DP-ROW-COUNT(SMT-IDX).
039000*
039100     READ STOCK-MASTER-FILE.
039200     IF STOCK-MASTER-STATUS = "10"
039300         SET STOCK-MASTER-EOF TO TRUE
039400     ELSE
039500         IF STOCK-MASTER-STATUS NOT = "00"
039600             MOVE "ERROR READING STOCK-MASTER-FILE" TO
039700                                       ERR-MESSAGE-TEXT
039800             MOVE STOCK-MASTER-STATUS  TO ERR-STATUS-CODE
039900             MOVE "2000-LOAD-STOCK-MASTER-TABLE" TO
040000                                       ERR-PARAGRAPH-NAME
040100             PERFORM 9800-ERROR-EXIT   THRU 9800-EXIT
040200         END-IF
040300     END-IF.
040400 2000-EXIT.
040500     EXIT.
040600*----------------------------------------------------------------*
040700* BATCH FLOW STEP 2 - BUILD THE TOP-30 TRADING-VALUE SET.  A
040800* STOCK'S RANK IS 1 PLUS THE NUMBER OF OTHER STOCKS WITH A
040900* STRICTLY GREATER TRADING VALUE (TIES BROKEN BY TABLE POSITION,
041000* THE ORDER THE STOCKS WERE READ).  NO SORT VERB IS USED -- THE
041100* TABLE IS SCANNED, AS IT WAS WHEN THIS SCREEN WAS FIRST WRITTEN.
041200*----------------------------------------------------------------*
041300 2500-BUILD-TOP30-SET.
041400*----------------------------------------------------------------*
041500     PERFORM 2510-RANK-ONE-STOCK       THRU 2510-EXIT
041600         VARYING WS-RANK-IDX FROM 1 BY 1
041700         UNTIL WS-RANK-IDX > STOCK-COUNT.
041800 2500-EXIT.
041900     EXIT.
042000*----------------------------------------------------------------*
042100 2510-RANK-ONE-STOCK.
042200*----------------------------------------------------------------*
042300     MOVE 0 TO WS-GREATER-COUNT.
042400     PERFORM 2520-COUNT-GREATER         THRU 2520-EXIT
042500         VARYING WS-COMPARE-IDX FROM 1 BY 1
042600         UNTIL WS-COMPARE-IDX > STOCK-COUNT.
042700     IF WS-GREATER-COUNT < 30
042800         SET SMT-IS-TOP30(WS-RANK-IDX) TO TRUE
042900     ELSE
043000         SET SMT-NOT-TOP30(WS-RANK-IDX) TO TRUE
043100     END-IF.
043200 2510-EXIT.
043300     EXIT.
043400*----------------------------------------------------------------*
043500 2520-COUNT-GREATER.
043600*----------------------------------------------------------------*
043700     IF SMT-TRADING-VALUE(WS-COMPARE-IDX) >
043800        SMT-TRADING-VALUE(WS-RANK-IDX)
043900         ADD 1 TO WS-GREATER-COUNT
044000     ELSE
044100         IF SMT-TRADING-VALUE(WS-COMPARE-IDX) =
044200            SMT-TRADING-VALUE(WS-RANK-IDX)
044300            AND WS-COMPARE-IDX < WS-RANK-IDX
044400             ADD 1 TO WS-GREATER-COUNT
044500         END-IF
044600     END-IF.
044700 2520-EXIT.
044800     EXIT.
044900*----------------------------------------------------------------*
045000* BATCH FLOW STEP 3 - LOAD DAILY PRICE HISTORY, GROUPED BY STOCK
045100* CODE, DP-SEQ ASCENDING WITHIN A STOCK.  ROW SUBSCRIPT = DP-SEQ.
045200*----------------------------------------------------------------*
045300 3000-LOAD-DAILY-PRICE-TABLE.
045400*----------------------------------------------------------------*
045500     IF DP-STOCK-CODE NOT = SAVE-STOCK-CODE
045600         MOVE DP-STOCK-CODE            TO SAVE-STOCK-CODE
045700         PERFORM 3100-FIND-STOCK-INDEX THRU 3100-EXIT
045800     END-IF.
045900     IF STOCK-WAS-FOUND
046000         AND DP-SEQ <= 130
046100         SET DPT-SIDX TO CURRENT-STOCK-IDX
046200         SET DPT-RIDX TO DP-SEQ
046300         MOVE DP-OPEN  TO DPT-OPEN(DPT-SIDX, DPT-RIDX)
046400         MOVE DP-HIGH  TO DPT-HIGH(DPT-SIDX, DPT-RIDX)
046500         MOVE DP-LOW   TO DPT-LOW(DPT-SIDX, DPT-RIDX)
046600         MOVE DP-CLOSE TO DPT-CLOSE(DPT-SIDX, DPT-RIDX)
046700         MOVE DP-CHANGE-RATE TO
046800             DPT-CHANGE-RATE(DPT-SIDX, DPT-RIDX)
046900         IF DP-SEQ > SMT-DP-ROW-COUNT(CURRENT-STOCK-IDX)
047000             MOVE DP-SEQ TO SMT-DP-ROW-COUNT(CURRENT-STOCK-IDX)
047100         END-IF
047200     END-IF.
047300*
047400     READ DAILY-PRICE-FILE.
047500     IF DAILY-PRICE-STATUS = "10"
047600         SET DAILY-PRICE-EOF TO TRUE
047700     ELSE
047800         IF DAILY-PRICE-STATUS NOT = "00"
047900             MOVE "ERROR READING DAILY-PRICE-FILE" TO
048000                                       ERR-MESSAGE-TEXT
048100             MOVE DAILY-PRICE-STATUS   TO ERR-STATUS-CODE
048200             MOVE "3000-LOAD-DAILY-PRICE-TABLE" TO
048300                                       ERR-PARAGRAPH-NAME
048400             PERFORM 9800-ERROR-EXIT   THRU 9800-EXIT
048500         END-IF
048600     END-IF.
048700 3000-EXIT.
048800     EXIT.
048900*----------------------------------------------------------------*
049000 3100-FIND-STOCK-INDEX.
049100*----------------------------------------------------------------*
049200     SET STOCK-WAS-NOT-FOUND TO TRUE.
049300     MOVE 0 TO CURRENT-STOCK-IDX.
049400     SET SMT-IDX2 TO 1.
049500     SEARCH SMT-ENTRY
049600         AT END SET STOCK-WAS-NOT-FOUND TO TRUE
049700         WHEN SMT-STOCK-CODE(SMT-IDX2) = SAVE-STOCK-CODE
049800             SET STOCK-WAS-FOUND TO TRUE
049900             SET CURRENT-STOCK-IDX TO SMT-IDX2
050000     END-SEARCH.
050100 3100-EXIT.
050200     EXIT.
050300*----------------------------------------------------------------*
050400* BATCH FLOW STEP 4 - EVALUATE ONE STOCK AGAINST ALL EIGHT
050500* CRITERIA PLUS THE SHORT-SELLING ALERT, SET EV-ALL-MET, AND
050600* WRITE THE EVALUATION-DETAIL RECORD.
050700*----------------------------------------------------------------*
050800 4000-EVALUATE-STOCK-TABLE.
050900*----------------------------------------------------------------*
051000     SET SMT-IDX TO WS-EVAL-IDX.
051100     MOVE SMT-STOCK-CODE(SMT-IDX)      TO EV-STOCK-CODE.
051200     MOVE SMT-STOCK-NAME(SMT-IDX)      TO EV-STOCK-NAME.
051300     PERFORM 4100-EVAL-HIGH-BREAKOUT   THRU 4100-EXIT.
051400     PERFORM 4200-EVAL-MOMENTUM        THRU 4200-EXIT.
051500     PERFORM 4300-EVAL-RESISTANCE      THRU 4300-EXIT.
051600     PERFORM 4400-EVAL-MA-ALIGNMENT    THRU 4400-EXIT.
051700     PERFORM 4500-EVAL-SUPPLY-DEMAND   THRU 4500-EXIT.
051800     PERFORM 4600-EVAL-PROGRAM-TRADING THRU 4600-EXIT.
051900     PERFORM 4700-EVAL-TOP30           THRU 4700-EXIT.
052000     PERFORM 4800-EVAL-MARKET-CAP      THRU 4800-EXIT.
052100     PERFORM 4850-EVAL-SHORT-ALERT      THRU 4850-EXIT.
052200     PERFORM 4900-SET-ALL-MET          THRU 4900-EXIT.
052300     WRITE EVALUATION-DETAIL-RECORD.
052400 4000-EXIT.
052500     EXIT.
052600*----------------------------------------------------------------*
052700* CRITERION 1 - PRIOR-HIGH BREAKOUT.
052800*----------------------------------------------------------------*
052900 4100-EVAL-HIGH-BREAKOUT.
053000*----------------------------------------------------------------*
053100     MOVE "N" TO EV-HIGH-BREAKOUT.
053200     MOVE "N" TO EV-IS-52W-HIGH.
053300     IF SMT-CURRENT-PRICE(SMT-IDX) > 0
053400         IF SMT-W52-HIGH(SMT-IDX) > 0
053500            AND SMT-CURRENT-PRICE(SMT-IDX) >=
053600                SMT-W52-HIGH(SMT-IDX)
053700             MOVE "Y" TO EV-HIGH-BREAKOUT
053800             MOVE "Y" TO EV-IS-52W-HIGH
053900         ELSE
054000             PERFORM 4110-COMPUTE-6MO-HIGH THRU 4110-EXIT
054100             IF WS-6MO-HIGH > 0
054200                AND SMT-CURRENT-PRICE(SMT-IDX) >= WS-6MO-HIGH
054300                 MOVE "Y" TO EV-HIGH-BREAKOUT
054400             END-IF
054500         END-IF
054600     END-IF.
054700 4100-EXIT.
054800     EXIT.
054900*----------------------------------------------------------------*
055000* SIX-MONTH HIGH = MAXIMUM DP-HIGH OVER DP-SEQ 2 THROUGH 121,
055100* I.E. EXCLUDING TODAY'S ROW, IGNORING ZERO HIGHS.
055200*----------------------------------------------------------------*
055300 4110-COMPUTE-6MO-HIGH.
055400*----------------------------------------------------------------*
055500     MOVE 0 TO WS-6MO-HIGH.
055600     MOVE SMT-DP-ROW-COUNT(SMT-IDX) TO WS-LIMIT-SEQ.
055700     IF WS-LIMIT-SEQ > 121
055800         MOVE 121 TO WS-LIMIT-SEQ
055900     END-IF.
056000     IF WS-LIMIT-SEQ >= 2
056100         PERFORM 4115-SCAN-6MO-HIGH-ROW THRU 4115-EXIT
056200             VARYING WS-SEQ-IDX FROM 2 BY 1
056300             UNTIL WS-SEQ-IDX > WS-LIMIT-SEQ
056400     END-IF.
056500 4110-EXIT.
056600     EXIT.
056700*----------------------------------------------------------------*
056800 4115-SCAN-6MO-HIGH-ROW.
056900*----------------------------------------------------------------*
057000     SET DPT-SIDX TO SMT-IDX.
057100     SET DPT-RIDX TO WS-SEQ-IDX.
057200     IF DPT-HIGH(DPT-SIDX, DPT-RIDX) > WS-6MO-HIGH
057300         MOVE DPT-HIGH(DPT-SIDX, DPT-RIDX) TO WS-6MO-HIGH
057400     END-IF.
057500 4115-EXIT.
057600     EXIT.
057700*----------------------------------------------------------------*
057800* CRITERION 2 - MOMENTUM HISTORY ("SPIRIT").
057900*----------------------------------------------------------------*
058000 4200-EVAL-MOMENTUM.
058100*----------------------------------------------------------------*
058200     MOVE "N" TO WS-HAD-LIMIT-UP-SW.
058300     MOVE "N" TO WS-HAD-15PCT-SW.
058400     IF SMT-DP-ROW-COUNT(SMT-IDX) > 0
058500         PERFORM 4210-SCAN-MOMENTUM-ROW THRU 4210-EXIT
058600             VARYING WS-SEQ-IDX FROM 1 BY 1
058700             UNTIL WS-SEQ-IDX > SMT-DP-ROW-COUNT(SMT-IDX)
058800     END-IF.
058900     IF WS-HAD-LIMIT-UP-SW = "Y"
059000         MOVE "Y" TO EV-HAD-LIMIT-UP
059100     ELSE
059200         MOVE "N" TO EV-HAD-LIMIT-UP
059300     END-IF.
059400     IF WS-HAD-15PCT-SW = "Y"
059500         MOVE "Y" TO EV-HAD-15PCT
059600     ELSE
059700         MOVE "N" TO EV-HAD-15PCT
059800     END-IF.
059900     IF WS-HAD-LIMIT-UP-SW = "Y" OR WS-HAD-15PCT-SW = "Y"
060000         MOVE "Y" TO EV-MOMENTUM
060100     ELSE
060200         MOVE "N" TO EV-MOMENTUM
060300     END-IF.
060400 4200-EXIT.
060500     EXIT.
060600*----------------------------------------------------------------*
060700 4210-SCAN-MOMENTUM-ROW.
060800*----------------------------------------------------------------*
060900     SET DPT-SIDX TO SMT-IDX.
061000     SET DPT-RIDX TO WS-SEQ-IDX.
061100     MOVE 0 TO WS-CHANGE-RATE-PCT.
061200     IF DPT-CHANGE-RATE(DPT-SIDX, DPT-RIDX) NOT = 0
061300         MOVE DPT-CHANGE-RATE(DPT-SIDX, DPT-RIDX) TO
061400                                       WS-CHANGE-RATE-PCT
061500     ELSE
061600         IF (WS-SEQ-IDX + 1) <= SMT-DP-ROW-COUNT(SMT-IDX)
061700             SET DPT-RIDX TO WS-SEQ-IDX
061800             COMPUTE WS-PRIOR-CLOSE =
061900                 DPT-CLOSE(DPT-SIDX, WS-SEQ-IDX + 1)
062000             IF WS-PRIOR-CLOSE > 0 AND
062100                DPT-CLOSE(DPT-SIDX, DPT-RIDX) NOT = 0
062200                 COMPUTE WS-CHANGE-RATE-PCT ROUNDED =
062300                     (DPT-CLOSE(DPT-SIDX, DPT-RIDX) -
062400                      WS-PRIOR-CLOSE) / WS-PRIOR-CLOSE * 100
062500             END-IF
062600         END-IF
062700     END-IF.
062800     IF WS-CHANGE-RATE-PCT >= 29
062900         MOVE "Y" TO WS-HAD-LIMIT-UP-SW
063000     END-IF.
063100     IF WS-CHANGE-RATE-PCT >= 15
063200         MOVE "Y" TO WS-HAD-15PCT-SW
063300     END-IF.
063400 4210-EXIT.
063500     EXIT.
063600*----------------------------------------------------------------*
063700* CRITERION 3 - PSYCHOLOGICAL-RESISTANCE BREAKOUT.
063800*----------------------------------------------------------------*
063900 4300-EVAL-RESISTANCE.
064000*----------------------------------------------------------------*
064100     MOVE "N" TO EV-RESISTANCE.
064200     IF SMT-CURRENT-PRICE(SMT-IDX) > 0
064300        AND SMT-PREV-CLOSE(SMT-IDX) > 0
064400        AND SMT-CURRENT-PRICE(SMT-IDX) > SMT-PREV-CLOSE(SMT-IDX)
064500         PERFORM 4310-SCAN-RESISTANCE-LEVEL THRU 4310-EXIT
064600             VARYING RL-IDX FROM 1 BY 1
064700             UNTIL RL-IDX > RESISTANCE-LEVEL-COUNT
064800     END-IF.
064900 4300-EXIT.
065000     EXIT.
065100*----------------------------------------------------------------*
065200 4310-SCAN-RESISTANCE-LEVEL.
065300*----------------------------------------------------------------*
065400     IF SMT-PREV-CLOSE(SMT-IDX) < RESISTANCE-LEVEL(RL-IDX)
065500        AND RESISTANCE-LEVEL(RL-IDX) <= SMT-CURRENT-PRICE(SMT-IDX)
065600         MOVE "Y" TO EV-RESISTANCE
065700     END-IF.
065800 4310-EXIT.
065900     EXIT.
066000*----------------------------------------------------------------*
066100* CRITERION 4 - MOVING-AVERAGE ALIGNMENT (ADAPTIVE, SIMPLE MAS).
066200*----------------------------------------------------------------*
066300 4400-EVAL-MA-ALIGNMENT.
066400*----------------------------------------------------------------*
066500     MOVE "N" TO EV-MA-ALIGNED.
066600     IF SMT-CURRENT-PRICE(SMT-IDX) > 0
066700         PERFORM 4410-COLLECT-USABLE-CLOSES THRU 4410-EXIT
066800         IF WS-USABLE-CLOSE-COUNT >= 20
066900             PERFORM 4430-COMPUTE-ONE-MA   THRU 4430-EXIT
067000                 VARYING WS-MP-IDX FROM 1 BY 1
067100                 UNTIL WS-MP-IDX > WS-MA-PERIOD-COUNT
067200             PERFORM 4450-BUILD-CHAIN       THRU 4450-EXIT
067300             PERFORM 4470-WALK-CHAIN        THRU 4470-EXIT
067400             IF WS-CHAIN-OK-SW = "Y"
067500                 MOVE "Y" TO EV-MA-ALIGNED
067600             END-IF
067700         END-IF
067800     END-IF.
067900 4400-EXIT.
068000     EXIT.
068100*----------------------------------------------------------------*
068200* COLLECT CLOSES NEWEST-FIRST, SKIPPING ZERO CLOSES.  SUBSCRIPT
068300* 1 IS THE MOST RECENT USABLE CLOSE.
068400*----------------------------------------------------------------*
068500 4410-COLLECT-USABLE-CLOSES.
068600*----------------------------------------------------------------*
068700     MOVE 0 TO WS-USABLE-CLOSE-COUNT.
068800     IF SMT-DP-ROW-COUNT(SMT-IDX) > 0
068900         PERFORM 4420-COLLECT-ONE-CLOSE THRU 4420-EXIT
069000             VARYING WS-SEQ-IDX FROM 1 BY 1
069100             UNTIL WS-SEQ-IDX > SMT-DP-ROW-COUNT(SMT-IDX)
069200     END-IF.
069300 4410-EXIT.
069400     EXIT.
069500*----------------------------------------------------------------*
069600 4420-COLLECT-ONE-CLOSE.
069700*----------------------------------------------------------------*
069800     SET DPT-SIDX TO SMT-IDX.
069900     SET DPT-RIDX TO WS-SEQ-IDX.
070000     IF DPT-CLOSE(DPT-SIDX, DPT-RIDX) > 0
070100        AND WS-USABLE-CLOSE-COUNT < 130
070200         ADD 1 TO WS-USABLE-CLOSE-COUNT
070300         SET WS-UC-IDX TO WS-USABLE-CLOSE-COUNT
070400         MOVE DPT-CLOSE(DPT-SIDX, DPT-RIDX) TO
070500                                       WS-USABLE-CLOSE(WS-UC-IDX)
070600     END-IF.
070700 4420-EXIT.
070800     EXIT.
070900*----------------------------------------------------------------*
071000* COMPUTE THE SIMPLE MOVING AVERAGE FOR ONE PERIOD, IF ENOUGH
071100* USABLE CLOSES EXIST.
071200*----------------------------------------------------------------*
071300 4430-COMPUTE-ONE-MA.
071400*----------------------------------------------------------------*
071500     MOVE "N" TO WS-MA-COMPUTED-SW(WS-MP-IDX).
071600     MOVE 0   TO WS-MA-VALUE(WS-MP-IDX).
071700     IF WS-USABLE-CLOSE-COUNT >= WS-MA-PERIOD(WS-MP-IDX)
071800         MOVE 0 TO WS-SUM-CLOSE
071900         PERFORM 4435-SUM-ONE-CLOSE    THRU 4435-EXIT
072000             VARYING WS-UC-IDX FROM 1 BY 1
072100             UNTIL WS-UC-IDX > WS-MA-PERIOD(WS-MP-IDX)
072200         COMPUTE WS-MA-VALUE(WS-MP-IDX) ROUNDED =
072300             WS-SUM-CLOSE / WS-MA-PERIOD(WS-MP-IDX)
072400         MOVE "Y" TO WS-MA-COMPUTED-SW(WS-MP-IDX)
072500     END-IF.
072600 4430-EXIT.
072700     EXIT.
072800*----------------------------------------------------------------*
072900 4435-SUM-ONE-CLOSE.
073000*----------------------------------------------------------------*
073100     ADD WS-USABLE-CLOSE(WS-UC-IDX) TO WS-SUM-CLOSE.
073200 4435-EXIT.
073300     EXIT.
073400*----------------------------------------------------------------*
073500* BUILD THE CHAIN: CURRENT PRICE FOLLOWED BY EACH COMPUTABLE MA
073600* IN PERIOD ORDER 5/10/20/60/120.
073700*----------------------------------------------------------------*
073800 4450-BUILD-CHAIN.
073900*----------------------------------------------------------------*
074000     MOVE 1 TO WS-CHAIN-ENTRY-COUNT.
074100     SET WS-CV-IDX TO 1.
074200     MOVE SMT-CURRENT-PRICE(SMT-IDX) TO WS-CHAIN-VALUE(WS-CV-IDX).
074300     PERFORM 4460-APPEND-ONE-MA        THRU 4460-EXIT
074400         VARYING WS-MP-IDX FROM 1 BY 1
074500         UNTIL WS-MP-IDX > WS-MA-PERIOD-COUNT.
074600 4450-EXIT.
074700     EXIT.
074800*----------------------------------------------------------------*
074900 4460-APPEND-ONE-MA.
075000*----------------------------------------------------------------*
075100     IF WS-MA-COMPUTED-SW(WS-MP-IDX) = "Y"
075200         ADD 1 TO WS-CHAIN-ENTRY-COUNT
075300         SET WS-CV-IDX TO WS-CHAIN-ENTRY-COUNT
075400         MOVE WS-MA-VALUE(WS-MP-IDX) TO WS-CHAIN-VALUE(WS-CV-IDX)
075500     END-IF.
075600 4460-EXIT.
075700     EXIT.
075800*----------------------------------------------------------------*
075900* WALK THE CHAIN - EVERY ADJACENT PAIR MUST BE STRICTLY
076000* DESCENDING.
076100*----------------------------------------------------------------*
076200 4470-WALK-CHAIN.
076300*----------------------------------------------------------------*
076400     MOVE "Y" TO WS-CHAIN-OK-SW.
076500     IF WS-CHAIN-ENTRY-COUNT > 1
076600         PERFORM 4480-COMPARE-CHAIN-PAIR THRU 4480-EXIT
076700             VARYING WS-CV-IDX FROM 1 BY 1
076800             UNTIL WS-CV-IDX > (WS-CHAIN-ENTRY-COUNT - 1)
076900     END-IF.
077000 4470-EXIT.
077100     EXIT.
077200*----------------------------------------------------------------*
077300 4480-COMPARE-CHAIN-PAIR.
077400*----------------------------------------------------------------*
077500     IF WS-CHAIN-VALUE(WS-CV-IDX) <= WS-CHAIN-VALUE(WS-CV-IDX + 1)
077600         MOVE "N" TO WS-CHAIN-OK-SW
077700     END-IF.
077800 4480-EXIT.
077900     EXIT.
078000*----------------------------------------------------------------*
078100* CRITERION 5 - FOREIGN/INSTITUTIONAL SUPPLY-DEMAND.
078200*----------------------------------------------------------------*
078300 4500-EVAL-SUPPLY-DEMAND.
078400*----------------------------------------------------------------*
078500     IF SMT-FOREIGN-NET(SMT-IDX) > 0
078600        AND SMT-INSTITUTION-NET(SMT-IDX) > 0
078700         MOVE "Y" TO EV-SUPPLY-DEMAND
078800     ELSE
078900         MOVE "N" TO EV-SUPPLY-DEMAND
079000     END-IF.
079100 4500-EXIT.
079200     EXIT.
079300*----------------------------------------------------------------*
079400* CRITERION 6 - PROGRAM TRADING.
079500*----------------------------------------------------------------*
079600 4600-EVAL-PROGRAM-TRADING.
079700*----------------------------------------------------------------*
079800     IF SMT-PROGRAM-NET(SMT-IDX) > 0
079900         MOVE "Y" TO EV-PROGRAM
080000     ELSE
080100         MOVE "N" TO EV-PROGRAM
080200     END-IF.
080300 4600-EXIT.
080400     EXIT.
080500*----------------------------------------------------------------*
080600* CRITERION 7 - TOP-30 TRADING VALUE.
080700*----------------------------------------------------------------*
080800 4700-EVAL-TOP30.
080900*----------------------------------------------------------------*
081000     IF SMT-IS-TOP30(SMT-IDX)
081100         MOVE "Y" TO EV-TOP30
081200     ELSE
081300         MOVE "N" TO EV-TOP30
081400     END-IF.
081500 4700-EXIT.
081600     EXIT.
081700*----------------------------------------------------------------*
081800* CRITERION 8 - MARKET-CAP RANGE.
081900*----------------------------------------------------------------*
082000 4800-EVAL-MARKET-CAP.
082100*----------------------------------------------------------------*
082200     IF SMT-MARKET-CAP(SMT-IDX) > 0
082300        AND SMT-MARKET-CAP(SMT-IDX) >= 3000
082400        AND SMT-MARKET-CAP(SMT-IDX) <= 100000
082500         MOVE "Y" TO EV-MKT-CAP
082600     ELSE
082700         MOVE "N" TO EV-MKT-CAP
082800     END-IF.
082900 4800-EXIT.
083000     EXIT.
083100*----------------------------------------------------------------*
083200* SHORT-SELLING ALERT - NEGATIVE INDICATOR, NEVER COUNTED IN
083300* ALL-MET.
083400*----------------------------------------------------------------*
083500 4850-EVAL-SHORT-ALERT.
083600*----------------------------------------------------------------*
083700     IF SMT-SHORT-RATIO(SMT-IDX) > 0
083800         IF SMT-SHORT-RATIO(SMT-IDX) >= 10.0
083900             MOVE "EXTREME" TO EV-SHORT-LEVEL
084000             MOVE "Y"       TO EV-SHORT-ALERT
084100         ELSE
084200             IF SMT-SHORT-RATIO(SMT-IDX) >= 5.0
084300                 MOVE "WARNING" TO EV-SHORT-LEVEL
084400                 MOVE "Y"       TO EV-SHORT-ALERT
084500             ELSE
084600                 MOVE "NORMAL"  TO EV-SHORT-LEVEL
084700                 MOVE "N"       TO EV-SHORT-ALERT
084800             END-IF
084900         END-IF
085000     ELSE
085100         MOVE "NONE"    TO EV-SHORT-LEVEL
085200         MOVE SPACES    TO EV-SHORT-ALERT
085300     END-IF.
085400 4850-EXIT.
085500     EXIT.
085600*----------------------------------------------------------------*
085700* ALL-MET - Y IFF ALL EIGHT CORE CRITERIA ARE MET.
085800*----------------------------------------------------------------*
085900 4900-SET-ALL-MET.
086000*----------------------------------------------------------------*
086100     STRING EV-HIGH-BREAKOUT  EV-MOMENTUM     EV-RESISTANCE
086200            EV-MA-ALIGNED     EV-SUPPLY-DEMAND EV-PROGRAM
086300            EV-TOP30          EV-MKT-CAP
086400         DELIMITED BY SIZE INTO WS-MET-8-FLAGS
086500     END-STRING.
086600     IF WS-MET-8-FLAGS = "YYYYYYYY"
086700         MOVE "Y" TO EV-ALL-MET
086800     ELSE
086900         MOVE "N" TO EV-ALL-MET
087000     END-IF.
087100 4900-EXIT.
087200     EXIT.
087300*----------------------------------------------------------------*
087400* BATCH FLOW STEP 5 - ACCUMULATE PER-CRITERION MET COUNTS, SHORT
087500* ALERT COUNT, ALL-MET COUNT AND TOTAL STOCK COUNT.
087600*----------------------------------------------------------------*
087700 5000-ACCUMULATE-SIGNAL-TOTALS.
087800*----------------------------------------------------------------*
087900     MOVE STOCK-COUNT TO TOTAL-STOCK-COUNT.
088000     PERFORM 5010-TALLY-ONE-STOCK       THRU 5010-EXIT
088100         VARYING WS-EVAL-IDX FROM 1 BY 1
088200         UNTIL WS-EVAL-IDX > STOCK-COUNT.
088300 5000-EXIT.
088400     EXIT.
088500*----------------------------------------------------------------*
088600* RE-EVALUATE (CHEAPLY) JUST TO TALLY -- THE EVALUATION FLAGS
088700* ARE RE-DERIVED ON THE FLY IN THE SAME ORDER AS 4000 RATHER
088800* THAN STORED, SINCE EVALUATION-DETAIL-RECORD HAS ALREADY BEEN
088900* WRITTEN AND FLUSHED FOR THIS STOCK.
089000*----------------------------------------------------------------*
089100 5010-TALLY-ONE-STOCK.
089200*----------------------------------------------------------------*
089300     SET SMT-IDX TO WS-EVAL-IDX.
089400     PERFORM 4100-EVAL-HIGH-BREAKOUT    THRU 4100-EXIT.
089500     PERFORM 4200-EVAL-MOMENTUM         THRU 4200-EXIT.
089600     PERFORM 4300-EVAL-RESISTANCE       THRU 4300-EXIT.
089700     PERFORM 4400-EVAL-MA-ALIGNMENT     THRU 4400-EXIT.
089800     PERFORM 4500-EVAL-SUPPLY-DEMAND    THRU 4500-EXIT.
089900     PERFORM 4600-EVAL-PROGRAM-TRADING  THRU 4600-EXIT.
090000     PERFORM 4700-EVAL-TOP30            THRU 4700-EXIT.
090100     PERFORM 4800-EVAL-MARKET-CAP       THRU 4800-EXIT.
090200     PERFORM 4850-EVAL-SHORT-ALERT      THRU 4850-EXIT.
090300     PERFORM 4900-SET-ALL-MET           THRU 4900-EXIT.
090400     IF EV-HIGH-BREAKOUT  = "Y" ADD 1 TO MET-COUNT(1) END-IF.
090500     IF EV-MOMENTUM       = "Y" ADD 1 TO MET-COUNT(2) END-IF.
090600     IF EV-RESISTANCE     = "Y" ADD 1 TO MET-COUNT(3) END-IF.
090700     IF EV-MA-ALIGNED     = "Y" ADD 1 TO MET-COUNT(4) END-IF.
090800     IF EV-SUPPLY-DEMAND  = "Y" ADD 1 TO MET-COUNT(5) END-IF.
090900     IF EV-PROGRAM        = "Y" ADD 1 TO MET-COUNT(6) END-IF.
091000     IF EV-TOP30          = "Y" ADD 1 TO MET-COUNT(7) END-IF.
091100     IF EV-MKT-CAP        = "Y" ADD 1 TO MET-COUNT(8) END-IF.
091200     IF EV-SHORT-ALERT    = "Y" ADD 1 TO SHORT-ALERT-COUNT END-IF.
091300     IF EV-ALL-MET        = "Y" ADD 1 TO ALL-MET-COUNT END-IF.
091400 5010-EXIT.
091500     EXIT.
091600*----------------------------------------------------------------*
091700 5900-WRITE-SIGNAL-SUMMARY.
091800*----------------------------------------------------------------*
091900     MOVE TOTAL-STOCK-COUNT            TO SS-TOTAL-STOCKS.
092000     MOVE MET-COUNT(1)                 TO SS-MET-COUNT-1.
092100     MOVE MET-COUNT(2)                 TO SS-MET-COUNT-2.
092200     MOVE MET-COUNT(3)                 TO SS-MET-COUNT-3.
092300     MOVE MET-COUNT(4)                 TO SS-MET-COUNT-4.
092400     MOVE MET-COUNT(5)                 TO SS-MET-COUNT-5.
092500     MOVE MET-COUNT(6)                 TO SS-MET-COUNT-6.
092600     MOVE MET-COUNT(7)                 TO SS-MET-COUNT-7.
092700     MOVE MET-COUNT(8)                 TO SS-MET-COUNT-8.
092800     MOVE SHORT-ALERT-COUNT            TO SS-SHORT-ALERT-COUNT.
092900     MOVE ALL-MET-COUNT                TO SS-ALL-MET-COUNT.
093000     MOVE SPACES                       TO SS-FILLER.
093100     WRITE SIGNAL-SUMMARY-RECORD.
093200 5900-EXIT.
093300     EXIT.
093400*----------------------------------------------------------------*
093500 9800-ERROR-EXIT.
093600*----------------------------------------------------------------*
093700     DISPLAY "********************************************".
093800     DISPLAY "  SCE.TIP16 ERROR HANDLING REPORT".
093900     DISPLAY "********************************************".
094000     DISPLAY "  " ERR-MESSAGE-TEXT.
094100     DISPLAY "  STATUS  : " ERR-STATUS-CODE.
094200     DISPLAY "  AT PARA : " ERR-PARAGRAPH-NAME.
094300     DISPLAY "********************************************".
094400     PERFORM 9900-CLOSE-EVAL-FILES      THRU 9900-EXIT.
094500     STOP RUN.
094600 9800-EXIT.
094700     EXIT.
094800*----------------------------------------------------------------*
094900 9900-CLOSE-EVAL-FILES.
095000*----------------------------------------------------------------*
095100     CLOSE STOCK-MASTER-FILE.
095200     CLOSE DAILY-PRICE-FILE.
095300     CLOSE EVAL-DETAIL-FILE.
095400     CLOSE SIGNAL-SUMMARY-FILE.
095500 9900-EXIT.
095600     EXIT.
