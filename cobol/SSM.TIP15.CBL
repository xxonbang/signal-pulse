000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID. SIGNAL-SUMMARY-LAYOUT.
000500 AUTHOR. DST. MODIFIED BY D. MATSUO.
000600 INSTALLATION. SEJONG SECURITIES MIS DIVISION.
000700 DATE WRITTEN. 04/05/1995.
000800 DATE COMPILED. 06/22/2013.
000900 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
001000******************************************************************
001100* SSM.TIP15 -- SIGNAL-SUMMARY RECORD LAYOUT                      *
001200* ONE CONTROL-TOTAL RECORD PER RUN, CARRYING THE STOCK COUNT,    *
001300* THE PER-CRITERION MET COUNTS, THE SHORT-ALERT COUNT AND THE    *
001400* ALL-MET COUNT.  WRITTEN BY SCE.TIP16, READ BY SRB.TIP18.       *
001500******************************************************************
001600* CHANGE LOG                                                     *
001700* DATE        INIT  TICKET     DESCRIPTION                      *
001800* ----------  ----  ---------  -------------------------------- *
001900* 04/05/1995  DM    WR-95-023  ORIGINAL LAYOUT - EIGHT MET       *
002000*                              COUNTS MATCHING EVD.TIP13.        *
002100* 10/21/1996  KA    WR-96-057  ADDED SM-SHORT-ALERT-COUNT.       *
002200* 09/08/1998  KA    Y2K-98-06  NO DATE FIELDS ON THIS RECORD,    *
002300*                              NO CHANGE MADE.                   *
002400* 03/17/1999  KA    Y2K-99-11  Y2K SIGN-OFF - RECONFIRMED.       *
002500* 06/02/2001  PV    WR-01-032  ADDED SS-MET-COUNT-TABLE          *
002600*                              REDEFINES FOR REPORT LOOP LOGIC.  *
002700* 08/25/2005  SO    WR-05-035  ADDED SS-TAIL-TABLE REDEFINES.    *
002800* 06/22/2013  JL    WR-13-021  ADDED SS-TOTAL-STOCKS-SPLIT       *
002900*                              REDEFINES FOR EDITED PRINTING.    *
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     CLASS VALID-FLAG IS "Y" "N".
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT SIGNAL-SUMMARY-FILE ASSIGN TO "SIGNAL-SUMMARY"
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS SIGNAL-SUMMARY-STATUS.
004000******************************************************************
004100 DATA DIVISION.
004200******************************************************************
004300 FILE SECTION.
004400 FD  SIGNAL-SUMMARY-FILE
004500     RECORD CONTAINS 80 CHARACTERS.
004600*
004700* ONE SIGNAL-SUMMARY-RECORD PER RUN.  SS-MET-COUNT-1 THROUGH
004800* SS-MET-COUNT-8 LINE UP WITH THE EIGHT CRITERION FLAGS IN
004900* EVD.TIP13, CANONICAL ORDER 1-8.
005000*
005100 01  SIGNAL-SUMMARY-RECORD.
005200     05  SS-TOTAL-STOCKS               PIC 9(5).
005300     05  SS-TOTAL-STOCKS-SPLIT REDEFINES SS-TOTAL-STOCKS.
005400         10  SS-TOTAL-STOCKS-THOUS     PIC 9(2).
005500         10  SS-TOTAL-STOCKS-UNITS     PIC 9(3).
005600     05  SS-MET-COUNT-AREA.
005700         10  SS-MET-COUNT-1            PIC 9(5).
005800         10  SS-MET-COUNT-2            PIC 9(5).
005900         10  SS-MET-COUNT-3            PIC 9(5).
006000         10  SS-MET-COUNT-4            PIC 9(5).
006100         10  SS-MET-COUNT-5            PIC 9(5).
006200         10  SS-MET-COUNT-6            PIC 9(5).
006300         10  SS-MET-COUNT-7            PIC 9(5).
006400         10  SS-MET-COUNT-8            PIC 9(5).
006500     05  SS-MET-COUNT-TABLE REDEFINES SS-MET-COUNT-AREA.
006600         10  SS-MET-COUNT-ENTRY        PIC 9(5)
006700                                       OCCURS 8 TIMES.
006800     05  SS-TAIL-AREA.
006900         10  SS-SHORT-ALERT-COUNT      PIC 9(5).
007000         10  SS-ALL-MET-COUNT          PIC 9(5).
007100     05  SS-TAIL-TABLE REDEFINES SS-TAIL-AREA.
007200         10  SS-TAIL-ENTRY             PIC 9(5)
007300                                       OCCURS 2 TIMES.
007400     05  FILLER                        PIC X(25).
007500******************************************************************
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800 01  SIGNAL-SUMMARY-STATUS             PIC X(02) VALUE SPACES.
007900     88  SIGNAL-SUMMARY-OK                 VALUE "00".
008000     88  SIGNAL-SUMMARY-EOF                VALUE "10".
008100*
008200 01  SIGNAL-SUMMARY-RECORD-LEN-CHK     PIC S9(4) COMP
008300                                       VALUE +80.
008400******************************************************************
008500 PROCEDURE DIVISION.
008600******************************************************************
008700* LAYOUT DESCRIPTION ONLY.  SCE.TIP16 AND SRB.TIP18 RE-KEY THIS
008800* LAYOUT INTO THEIR OWN FILE SECTIONS.
008900*
009000 0000-LAYOUT-STUB.
009100     STOP RUN.
