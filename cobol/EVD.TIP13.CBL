000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID. EVALUATION-DETAIL-LAYOUT.
000500 AUTHOR. DST. MODIFIED BY D. MATSUO.
000600 INSTALLATION. SEJONG SECURITIES MIS DIVISION.
000700 DATE WRITTEN. 11/30/1993.
000800 DATE COMPILED. 01/30/2008.
000900 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
001000******************************************************************
001100* EVD.TIP13 -- EVALUATION-DETAIL RECORD LAYOUT                   *
001200* ONE ROW PER EVALUATED STOCK, CARRYING THE Y/N RESULT OF EACH   *
001300* OF THE EIGHT SIGNAL CRITERIA PLUS THE SHORT-SELLING ALERT AND  *
001400* THE ALL-MET ROLL-UP.  WRITTEN BY SCE.TIP16, READ BY SRB.TIP18. *
001500******************************************************************
001600* CHANGE LOG                                                     *
001700* DATE        INIT  TICKET     DESCRIPTION                      *
001800* ----------  ----  ---------  -------------------------------- *
001900* 11/30/1993  DM    WR-93-080  ORIGINAL LAYOUT - FOUR CRITERIA.  *
002000* 07/19/1994  DM    WR-94-046  ADDED EV-PROGRAM FOR PROGRAM      *
002100*                              TRADING CRITERION.                *
002200* 04/05/1995  DM    WR-95-021  ADDED EV-TOP30 AND EV-MKT-CAP,    *
002300*                              BRINGING THE COUNT TO EIGHT.      *
002400* 10/21/1996  KA    WR-96-055  ADDED EV-SHORT-ALERT/EV-SHORT-    *
002500*                              LEVEL FOR SHORT-SELLING WARNING.  *
002600* 09/08/1998  KA    Y2K-98-04  NO DATE FIELDS ON THIS RECORD,    *
002700*                              NO CHANGE MADE.                   *
002800* 03/17/1999  KA    Y2K-99-11  Y2K SIGN-OFF - RECONFIRMED.       *
002900* 06/02/2001  PV    WR-01-030  ADDED EV-IS-52W-HIGH SUB-FLAG.    *
003000* 11/11/2003  PV    WR-03-067  ADDED EV-HAD-LIMIT-UP AND         *
003100*                              EV-HAD-15PCT SUB-FLAGS.           *
003200* 08/25/2005  SO    WR-05-033  ADDED EV-FLAG-TABLE REDEFINES FOR *
003300*                              COLUMNAR REPORT PRINTING.         *
003400* 01/30/2008  SO    WR-08-005  ADDED EV-IDENT-KEY AND EV-RESULT- *
003500*                              KEY REDEFINES FOR TABLE SEARCHES. *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CLASS VALID-FLAG IS "Y" "N".
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT EVAL-DETAIL-FILE ASSIGN TO "EVAL-DETAIL"
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS EVAL-DETAIL-STATUS.
004600******************************************************************
004700 DATA DIVISION.
004800******************************************************************
004900 FILE SECTION.
005000 FD  EVAL-DETAIL-FILE
005100     RECORD CONTAINS 80 CHARACTERS.
005200*
005300* ONE EVALUATION-DETAIL-RECORD PER EVALUATED STOCK.  THE EIGHT
005400* CORE CRITERION FLAGS APPEAR IN CANONICAL ORDER 1-8: HIGH
005500* BREAKOUT, MOMENTUM, RESISTANCE, MA ALIGNMENT, SUPPLY-DEMAND,
005600* PROGRAM TRADING, TOP-30, MARKET CAP.  EV-IS-52W-HIGH,
005700* EV-HAD-LIMIT-UP, EV-HAD-15PCT AND EV-SHORT-ALERT ARE SUB-FLAGS,
005800* NOT COUNTED AMONG THE EIGHT.
005900*
006000 01  EVALUATION-DETAIL-RECORD.
006100     05  EV-IDENT-AREA.
006200         10  EV-STOCK-CODE             PIC X(6).
006300         10  EV-STOCK-NAME             PIC X(20).
006400     05  EV-IDENT-KEY REDEFINES EV-IDENT-AREA
006500                                       PIC X(26).
006600     05  EV-FLAG-AREA.
006700         10  EV-HIGH-BREAKOUT          PIC X(1).
006800         10  EV-IS-52W-HIGH            PIC X(1).
006900         10  EV-MOMENTUM               PIC X(1).
007000         10  EV-HAD-LIMIT-UP           PIC X(1).
007100         10  EV-HAD-15PCT              PIC X(1).
007200         10  EV-RESISTANCE             PIC X(1).
007300         10  EV-MA-ALIGNED             PIC X(1).
007400         10  EV-SUPPLY-DEMAND          PIC X(1).
007500         10  EV-PROGRAM                PIC X(1).
007600         10  EV-TOP30                  PIC X(1).
007700         10  EV-MKT-CAP                PIC X(1).
007800         10  EV-SHORT-ALERT            PIC X(1).
007900     05  EV-FLAG-TABLE REDEFINES EV-FLAG-AREA.
008000         10  EV-FLAG-ENTRY             PIC X(1)
008100                                       OCCURS 12 TIMES.
008200     05  EV-RESULT-AREA.
008300         10  EV-SHORT-LEVEL            PIC X(7).
008400         10  EV-ALL-MET                PIC X(1).
008500     05  EV-RESULT-KEY REDEFINES EV-RESULT-AREA
008600                                       PIC X(8).
008700     05  FILLER                        PIC X(34).
008800******************************************************************
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100 01  EVAL-DETAIL-STATUS                PIC X(02) VALUE SPACES.
009200     88  EVAL-DETAIL-OK                    VALUE "00".
009300     88  EVAL-DETAIL-EOF                    VALUE "10".
009400*
009500 01  EVAL-DETAIL-RECORD-LEN-CHK        PIC S9(4) COMP
009600                                       VALUE +80.
009700******************************************************************
009800 PROCEDURE DIVISION.
009900******************************************************************
010000* LAYOUT DESCRIPTION ONLY.  SCE.TIP16 AND SRB.TIP18 RE-KEY THIS
010100* LAYOUT INTO THEIR OWN FILE SECTIONS.
010200*
010300 0000-LAYOUT-STUB.
010400     STOP RUN.
