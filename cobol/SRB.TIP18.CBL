000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID. SIGNAL-REPORT-BUILDER.
000500 AUTHOR. DST. MODIFIED BY D. MATSUO.
000600 INSTALLATION. SEJONG SECURITIES MIS DIVISION.
000700 DATE WRITTEN. 04/05/1995.
000800 DATE COMPILED. 02/11/2017.
000900 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
001000******************************************************************
001100* SRB.TIP18 -- NIGHTLY SIGNAL REPORT BUILD                       *
001200* LAST STEP OF THE NIGHTLY RUN.  READS THE EVALUATION-DETAIL,    *
001300* MARKET-STATUS AND SIGNAL-SUMMARY FILES PRODUCED BY SCE.TIP16   *
001400* AND IMS.TIP17 AND PRINTS THE NIGHTLY SIGNAL REPORT - A DETAIL  *
001500* LINE PER STOCK, A CONTROL-TOTALS BLOCK, AND A MARKET-STATUS    *
001600* SECTION PER INDEX.                                             *
001700******************************************************************
001800* CHANGE LOG                                                     *
001900* DATE        INIT  TICKET     DESCRIPTION                      *
002000* ----------  ----  ---------  -------------------------------- *
002100* 04/05/1995  DM    WR-95-025  ORIGINAL - DETAIL LINES AND       *
002200*                              TOTALS BLOCK ONLY.                *
002300* 10/21/1996  KA    WR-96-059  ADDED SHORT-ALERT COLUMN AND THE  *
002400*                              SHORT ALERTS TOTAL LINE.          *
002500* 09/08/1998  KA    Y2K-98-08  RUN-DATE HEADING CONFIRMED        *
002600*                              CENTURY-SAFE (CC/YY SPLIT).       *
002700* 03/17/1999  KA    Y2K-99-11  Y2K SIGN-OFF - RECONFIRMED.       *
002800* 06/02/2001  PV    WR-01-034  ADDED THE MARKET-STATUS SECTION   *
002900*                              AT THE FOOT OF THE REPORT.        *
003000* 08/25/2005  SO    WR-05-037  WIDENED THE DETAIL LINE TO 132    *
003100*                              COLUMNS, ONE Y/N PER CRITERION.   *
003200* 06/22/2013  JL    WR-13-022  ADDED PAGE-BREAK LOGIC - 54 DETAIL*
003300*                              LINES PER PAGE.                   *
003400* 09/04/2016  MB    WR-16-010  ADDED ALL-MET COLUMN AND ALL-MET  *
003500*                              TOTAL LINE.                       *
003600* 02/11/2017  EP    WR-17-005  TOTALS BLOCK NOW PRINTS MET/TOT *
003700*                              AL FOR EACH OF THE EIGHT        *
003800*                              CRITERIA - ADDED TL-SLASH AND   *
003900*                              TL-TOTAL TO TOTALS-LINE, AND     *
004000*                              CLEARED THEM BEFORE THE STOCKS   *
004100*                              EVALUATED AND SHORT ALERTS LINES *
004200*                              SO STALE COUNTS DO NOT CARRY.    *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800     CLASS VALID-FLAG IS "Y" "N".
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT EVAL-DETAIL-FILE ASSIGN TO "EVAL-DETAIL"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS EVAL-DETAIL-STATUS.
005400*
005500     SELECT SIGNAL-SUMMARY-FILE ASSIGN TO "SIGNAL-SUMMARY"
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS SIGNAL-SUMMARY-STATUS.
005800*
005900     SELECT MARKET-STATUS-FILE ASSIGN TO "MARKET-STATUS"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS MARKET-STATUS-STATUS.
006200*
006300     SELECT SIGNAL-REPORT-FILE ASSIGN TO "SIGNAL-REPORT"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS SIGNAL-REPORT-STATUS.
006600******************************************************************
006700 DATA DIVISION.
006800******************************************************************
006900 FILE SECTION.
007000*
007100* INPUT LAYOUT - EVALUATION DETAIL (SEE EVD.TIP13).
007200*
007300 FD  EVAL-DETAIL-FILE
007400     RECORD CONTAINS 80 CHARACTERS.
007500 01  EVALUATION-DETAIL-RECORD.
007600     05  EV-STOCK-CODE                 PIC X(6).
007700     05  EV-STOCK-NAME                 PIC X(20).
007800     05  EV-HIGH-BREAKOUT               PIC X(1).
007900     05  EV-IS-52W-HIGH                PIC X(1).
008000     05  EV-MOMENTUM                    PIC X(1).
008100     05  EV-HAD-LIMIT-UP               PIC X(1).
008200     05  EV-HAD-15PCT                   PIC X(1).
008300     05  EV-RESISTANCE                  PIC X(1).
008400     05  EV-MA-ALIGNED                  PIC X(1).
008500     05  EV-SUPPLY-DEMAND               PIC X(1).
008600     05  EV-PROGRAM                     PIC X(1).
008700     05  EV-TOP30                       PIC X(1).
008800     05  EV-MKT-CAP                     PIC X(1).
008900     05  EV-SHORT-ALERT                 PIC X(1).
009000     05  EV-SHORT-LEVEL                 PIC X(7).
009100     05  EV-ALL-MET                     PIC X(1).
009200     05  FILLER                         PIC X(34).
009300*
009400* INPUT LAYOUT - SIGNAL SUMMARY (SEE SSM.TIP15).
009500*
009600 FD  SIGNAL-SUMMARY-FILE
009700     RECORD CONTAINS 80 CHARACTERS.
009800 01  SIGNAL-SUMMARY-RECORD.
009900     05  SS-TOTAL-STOCKS                PIC 9(5).
010000     05  SS-MET-COUNT-1                 PIC 9(5).
010100     05  SS-MET-COUNT-2                 PIC 9(5).
010200     05  SS-MET-COUNT-3                 PIC 9(5).
010300     05  SS-MET-COUNT-4                 PIC 9(5).
010400     05  SS-MET-COUNT-5                 PIC 9(5).
010500     05  SS-MET-COUNT-6                 PIC 9(5).
010600     05  SS-MET-COUNT-7                 PIC 9(5).
010700     05  SS-MET-COUNT-8                 PIC 9(5).
010800     05  SS-SHORT-ALERT-COUNT           PIC 9(5).
010900     05  SS-ALL-MET-COUNT               PIC 9(5).
011000     05  FILLER                         PIC X(25).
011100*
011200* INPUT LAYOUT - MARKET STATUS (SEE MKS.TIP14).
011300*
011400 FD  MARKET-STATUS-FILE
011500     RECORD CONTAINS 80 CHARACTERS.
011600 01  MARKET-STATUS-RECORD.
011700     05  MS-MARKET                     PIC X(6).
011800     05  MS-STATUS                     PIC X(7).
011900     05  MS-CURRENT                    PIC 9(5)V99.
012000     05  MS-MA5                        PIC 9(5)V99.
012100     05  MS-MA10                       PIC 9(5)V99.
012200     05  MS-MA20                       PIC 9(5)V99.
012300     05  MS-MA60                       PIC 9(5)V99.
012400     05  MS-MA120                      PIC 9(5)V99.
012500     05  MS-DATA-DAYS                  PIC 9(3).
012600     05  FILLER                        PIC X(22).
012700*
012800* OUTPUT LAYOUT - NIGHTLY SIGNAL REPORT, 132-COLUMN PRINT IMAGE.
012900*
013000 FD  SIGNAL-REPORT-FILE
013100     RECORD CONTAINS 132 CHARACTERS.
013200 01  SIGNAL-REPORT-LINE                PIC X(132).
013300 01  SIGNAL-REPORT-LINE-SPLIT REDEFINES SIGNAL-REPORT-LINE.
013400     05  SRL-LEFT-HALF                  PIC X(66).
013500     05  SRL-RIGHT-HALF                 PIC X(66).
013600******************************************************************
013700 WORKING-STORAGE SECTION.
013800******************************************************************
013900 01  EVAL-DETAIL-STATUS                PIC X(02) VALUE SPACES.
014000     88  EVAL-DETAIL-OK                    VALUE "00".
014100     88  EVAL-DETAIL-EOF                   VALUE "10".
014200 01  SIGNAL-SUMMARY-STATUS             PIC X(02) VALUE SPACES.
014300 01  MARKET-STATUS-STATUS              PIC X(02) VALUE SPACES.
014400     88  MARKET-STATUS-OK                  VALUE "00".
014500     88  MARKET-STATUS-EOF                 VALUE "10".
014600 01  SIGNAL-REPORT-STATUS              PIC X(02) VALUE SPACES.
014700*
014800 01  ERROR-MESSAGE-AREA.
014900     05  ERR-MESSAGE-TEXT              PIC X(40).
015000     05  ERR-STATUS-CODE               PIC X(02).
015100     05  ERR-PARAGRAPH-NAME            PIC X(20).
015200     05  FILLER                        PIC X(08).
015300*
015400 77  LINE-COUNT-ON-PAGE                PIC S9(4) COMP VALUE 0.
015500 77  PAGE-NUMBER                       PIC S9(4) COMP VALUE 0.
015600 77  MAX-LINES-PER-PAGE                PIC S9(4) COMP VALUE +54.
015700*
015800 01  RUN-DATE-AREA.
015900     05  RUN-DATE-CC                   PIC 9(2).
016000     05  RUN-DATE-YY                   PIC 9(2).
016100     05  RUN-DATE-MM                   PIC 9(2).
016200     05  RUN-DATE-DD                   PIC 9(2).
016300 01  RUN-DATE-AREA-REDEF REDEFINES RUN-DATE-AREA.
016400     05  RUN-DATE-CCYY                 PIC 9(4).
016500     05  RUN-DATE-MMDD                 PIC 9(4).
016600******************************************************************
016700* REPORT HEADING LINE.
016800******************************************************************
016900 01  HEADING-LINE-1.
017000     05  FILLER                        PIC X(40) VALUE SPACES.
017100     05  FILLER                        PIC X(20) VALUE
017200             "NIGHTLY SIGNAL REPORT".
017300     05  FILLER                        PIC X(62) VALUE SPACES.
017400     05  HL1-PAGE-LIT                   PIC X(5)  VALUE "PAGE ".
017500     05  HL1-PAGE-NUMBER                PIC ZZZ9.
017600 01  HEADING-LINE-2.
017700     05  FILLER                        PIC X(40) VALUE SPACES.
017800     05  HL2-RUN-DATE-LIT              PIC X(9) VALUE "RUN DATE ".
017900     05  HL2-RUN-DATE-MM                PIC 99.
018000     05  FILLER                        PIC X(1) VALUE "/".
018100     05  HL2-RUN-DATE-DD                PIC 99.
018200     05  FILLER                        PIC X(1) VALUE "/".
018300     05  HL2-RUN-DATE-CCYY              PIC 9999.
018400     05  FILLER                        PIC X(68) VALUE SPACES.
018500 01  HEADING-LINE-3.
018600     05  HL3-COL-NAME                   PIC X(22) VALUE
018700             "STOCK NAME".
018800     05  HL3-COL-CODE                   PIC X(8) VALUE "CODE".
018900     05  HL3-COL-HI                     PIC X(4) VALUE " HI ".
019000     05  HL3-COL-MO                     PIC X(4) VALUE " MO ".
019100     05  HL3-COL-RE                     PIC X(4) VALUE " RE ".
019200     05  HL3-COL-MA                     PIC X(4) VALUE " MA ".
019300     05  HL3-COL-SD                     PIC X(4) VALUE " SD ".
019400     05  HL3-COL-PG                     PIC X(4) VALUE " PG ".
019500     05  HL3-COL-T30                    PIC X(5) VALUE "T30 ".
019600     05  HL3-COL-CAP                    PIC X(5) VALUE "CAP ".
019700     05  HL3-COL-SHORT                 PIC X(9) VALUE "SHORT LVL".
019800     05  HL3-COL-ALL-MET               PIC X(9) VALUE "ALL MET  ".
019900     05  FILLER                        PIC X(60) VALUE SPACES.
020000******************************************************************
020100* DETAIL LINE.
020200******************************************************************
020300 01  DETAIL-LINE.
020400     05  DL-STOCK-NAME                  PIC X(22).
020500     05  DL-STOCK-CODE                  PIC X(8).
020600     05  DL-HI                          PIC X(4).
020700     05  DL-MO                          PIC X(4).
020800     05  DL-RE                          PIC X(4).
020900     05  DL-MA                          PIC X(4).
021000     05  DL-SD                          PIC X(4).
021100     05  DL-PG                          PIC X(4).
021200     05  DL-T30                         PIC X(5).
021300     05  DL-CAP                         PIC X(5).
021400     05  DL-SHORT-LEVEL                 PIC X(9).
021500     05  DL-ALL-MET                     PIC X(9).
021600     05  FILLER                        PIC X(60) VALUE SPACES.
021700 01  DETAIL-LINE-REDEF REDEFINES DETAIL-LINE.
021800     05  DLR-KEY-AREA                   PIC X(30).
021900     05  DLR-FLAG-AREA                  PIC X(42).
022000     05  FILLER                        PIC X(60).
022100******************************************************************
022200* CONTROL-TOTALS BLOCK.
022300******************************************************************
022400 01  TOTALS-LINE.
022500     05  TL-LABEL                       PIC X(30).
022600     05  TL-COUNT                       PIC ZZ,ZZ9.
022700     05  TL-SLASH                       PIC X(1) VALUE "/".
022800     05  TL-TOTAL                       PIC ZZ,ZZ9.
022900     05  FILLER                         PIC X(89) VALUE SPACES.
023000******************************************************************
023100* MARKET-STATUS SECTION LINE.
023200******************************************************************
023300 01  MARKET-LINE.
023400     05  ML-MARKET                      PIC X(8).
023500     05  ML-STATUS                      PIC X(9).
023600     05  ML-CURRENT-LIT                 PIC X(8) VALUE "CURRENT ".
023700     05  ML-CURRENT                     PIC ZZ,ZZ9.99.
023800     05  ML-MA5-LIT                     PIC X(6) VALUE "MA5  ".
023900     05  ML-MA5                         PIC ZZ,ZZ9.99.
024000     05  ML-MA10-LIT                    PIC X(6) VALUE "MA10 ".
024100     05  ML-MA10                        PIC ZZ,ZZ9.99.
024200     05  ML-MA20-LIT                    PIC X(6) VALUE "MA20 ".
024300     05  ML-MA20                        PIC ZZ,ZZ9.99.
024400     05  ML-MA60-LIT                    PIC X(6) VALUE "MA60 ".
024500     05  ML-MA60                        PIC ZZ,ZZ9.99.
024600     05  ML-MA120-LIT                   PIC X(7) VALUE "MA120 ".
024700     05  ML-MA120                       PIC ZZ,ZZ9.99.
024800     05  FILLER                        PIC X(36) VALUE SPACES.
024900******************************************************************
025000 01  MORE-EVAL-DETAIL-SW                PIC X(1) VALUE "Y".
025100     88  NO-MORE-EVAL-DETAIL                VALUE "N".
025200 01  MORE-MARKET-STATUS-SW              PIC X(1) VALUE "Y".
025300     88  NO-MORE-MARKET-STATUS              VALUE "N".
025400******************************************************************
025500 PROCEDURE DIVISION.
025600******************************************************************
025700 1000-MAIN-CONTROL.
025800******************************************************************
025900     PERFORM 1100-OPEN-EVAL-FILES      THRU 1100-EXIT.
026000     PERFORM 2000-WRITE-REPORT-HEADING THRU 2000-EXIT.
026100     PERFORM 2500-WRITE-DETAIL-LINES   THRU 2500-EXIT
026200         UNTIL NO-MORE-EVAL-DETAIL.
026300     PERFORM 3000-WRITE-TOTALS-BLOCK   THRU 3000-EXIT.
026400     PERFORM 3500-WRITE-MARKET-SECTION THRU 3500-EXIT
026500         UNTIL NO-MORE-MARKET-STATUS.
026600     PERFORM 9900-CLOSE-EVAL-FILES     THRU 9900-EXIT.
026700     STOP RUN.
026800*----------------------------------------------------------------*
026900 1100-OPEN-EVAL-FILES.
027000*----------------------------------------------------------------*
027100     OPEN INPUT  EVAL-DETAIL-FILE.
027200     IF EVAL-DETAIL-STATUS NOT = "00"
027300         MOVE "ERROR OPENING EVAL-DETAIL-FILE" TO ERR-MESSAGE-TEXT
027400         MOVE EVAL-DETAIL-STATUS        TO ERR-STATUS-CODE
027500         MOVE "1100-OPEN-EVAL-FILES"    TO ERR-PARAGRAPH-NAME
027600         PERFORM 9800-ERROR-EXIT        THRU 9800-EXIT
027700     END-IF.
027800     OPEN INPUT  SIGNAL-SUMMARY-FILE.
027900     IF SIGNAL-SUMMARY-STATUS NOT = "00"
028000         MOVE "ERROR OPENING SIGNAL-SUMMARY-FILE"
028100                                       TO ERR-MESSAGE-TEXT
028200         MOVE SIGNAL-SUMMARY-STATUS     TO ERR-STATUS-CODE
028300         MOVE "1100-OPEN-EVAL-FILES"    TO ERR-PARAGRAPH-NAME
028400         PERFORM 9800-ERROR-EXIT        THRU 9800-EXIT
028500     END-IF.
028600     OPEN INPUT  MARKET-STATUS-FILE.
028700     IF MARKET-STATUS-STATUS NOT = "00"
028800         MOVE "ERROR OPENING MARKET-STATUS-FILE"
028900                                     TO ERR-MESSAGE-TEXT
029000         MOVE MARKET-STATUS-STATUS      TO ERR-STATUS-CODE
029100         MOVE "1100-OPEN-EVAL-FILES"    TO ERR-PARAGRAPH-NAME
029200         PERFORM 9800-ERROR-EXIT        THRU 9800-EXIT
029300     END-IF.
029400     OPEN OUTPUT SIGNAL-REPORT-FILE.
029500     IF SIGNAL-REPORT-STATUS NOT = "00"
029600         MOVE "ERROR OPENING SIGNAL-REPORT-FILE"
029700                                     TO ERR-MESSAGE-TEXT
029800         MOVE SIGNAL-REPORT-STATUS      TO ERR-STATUS-CODE
029900         MOVE "1100-OPEN-EVAL-FILES"    TO ERR-PARAGRAPH-NAME
030000         PERFORM 9800-ERROR-EXIT        THRU 9800-EXIT
030100     END-IF.
030200*
030300     READ EVAL-DETAIL-FILE.
030400     IF EVAL-DETAIL-STATUS = "10"
030500         SET NO-MORE-EVAL-DETAIL TO TRUE
030600     END-IF.
030700     READ MARKET-STATUS-FILE.
030800     IF MARKET-STATUS-STATUS = "10"
030900         SET NO-MORE-MARKET-STATUS TO TRUE
031000     END-IF.
031100 1100-EXIT.
031200     EXIT.
031300*----------------------------------------------------------------*
031400* BATCH FLOW STEP 1 - REPORT HEADING, NEW PAGE.  RUN-DATE COMES
031500* FROM THE SYSTEM CLOCK AT PRINT TIME.
031600*----------------------------------------------------------------*
031700 2000-WRITE-REPORT-HEADING.
031800*----------------------------------------------------------------*
031900     ACCEPT RUN-DATE-AREA FROM DATE.
032000     ADD 1 TO PAGE-NUMBER.
032100     MOVE PAGE-NUMBER TO HL1-PAGE-NUMBER.
032200     MOVE RUN-DATE-MM TO HL2-RUN-DATE-MM.
032300     MOVE RUN-DATE-DD TO HL2-RUN-DATE-DD.
032400     IF RUN-DATE-CC < 50
032500         COMPUTE HL2-RUN-DATE-CCYY = 2000 + RUN-DATE-YY
032600     ELSE
032700         COMPUTE HL2-RUN-DATE-CCYY = 1900 + RUN-DATE-YY
032800     END-IF.
032900*
033000     WRITE SIGNAL-REPORT-LINE FROM HEADING-LINE-1
033100         AFTER ADVANCING PAGE.
033200     WRITE SIGNAL-REPORT-LINE FROM HEADING-LINE-2
033300         AFTER ADVANCING 1 LINE.
033400     WRITE SIGNAL-REPORT-LINE FROM HEADING-LINE-3
033500         AFTER ADVANCING 2 LINES.
033600     MOVE 3 TO LINE-COUNT-ON-PAGE.
033700 2000-EXIT.
033800     EXIT.
033900*----------------------------------------------------------------*
034000* BATCH FLOW STEP 2 - ONE DETAIL LINE PER EVALUATED STOCK.
034100*----------------------------------------------------------------*
034200 2500-WRITE-DETAIL-LINES.
034300*----------------------------------------------------------------*
034400     IF LINE-COUNT-ON-PAGE >= MAX-LINES-PER-PAGE
034500         PERFORM 2000-WRITE-REPORT-HEADING THRU 2000-EXIT
034600     END-IF.
034700*
034800     MOVE EV-STOCK-NAME                 TO DL-STOCK-NAME.
034900     MOVE EV-STOCK-CODE                 TO DL-STOCK-CODE.
035000     MOVE EV-HIGH-BREAKOUT               TO DL-HI.
035100     MOVE EV-MOMENTUM                    TO DL-MO.
035200     MOVE EV-RESISTANCE                  TO DL-RE.
035300     MOVE EV-MA-ALIGNED                  TO DL-MA.
035400     MOVE EV-SUPPLY-DEMAND               TO DL-SD.
035500     MOVE EV-PROGRAM                     TO DL-PG.
035600     MOVE EV-TOP30                       TO DL-T30.
035700     MOVE EV-MKT-CAP                     TO DL-CAP.
035800     MOVE EV-SHORT-LEVEL                 TO DL-SHORT-LEVEL.
035900     MOVE EV-ALL-MET                     TO DL-ALL-MET.
036000     WRITE SIGNAL-REPORT-LINE FROM DETAIL-LINE
036100         AFTER ADVANCING 1 LINE.
036200     ADD 1 TO LINE-COUNT-ON-PAGE.
036300*
036400     READ EVAL-DETAIL-FILE.
036500     IF EVAL-DETAIL-STATUS = "10"
036600         SET NO-MORE-EVAL-DETAIL TO TRUE
036700     ELSE
036800         IF EVAL-DETAIL-STATUS NOT = "00"
036900             MOVE "ERROR READING EVAL-DETAIL-FILE" TO
037000                                       ERR-MESSAGE-TEXT
037100             MOVE EVAL-DETAIL-STATUS   TO ERR-STATUS-CODE
037200             MOVE "2500-WRITE-DETAIL-LINES" TO ERR-PARAGRAPH-NAME
037300             PERFORM 9800-ERROR-EXIT   THRU 9800-EXIT
037400         END-IF
037500     END-IF.
037600 2500-EXIT.
037700     EXIT.
037800*----------------------------------------------------------------*
037900* BATCH FLOW STEP 3 - CONTROL-TOTALS BLOCK, FROM THE SINGLE
038000* SIGNAL-SUMMARY RECORD.
038100*----------------------------------------------------------------*
038200 3000-WRITE-TOTALS-BLOCK.
038300*----------------------------------------------------------------*
038400     READ SIGNAL-SUMMARY-FILE.
038500     IF SIGNAL-SUMMARY-STATUS NOT = "00"
038600         MOVE "ERROR READING SIGNAL-SUMMARY-FILE" TO
038700                                       ERR-MESSAGE-TEXT
038800         MOVE SIGNAL-SUMMARY-STATUS    TO ERR-STATUS-CODE
038900         MOVE "3000-WRITE-TOTALS-BLOCK" TO ERR-PARAGRAPH-NAME
039000         PERFORM 9800-ERROR-EXIT       THRU 9800-EXIT
039100     END-IF.
039200*
039300     WRITE SIGNAL-REPORT-LINE FROM SPACES AFTER ADVANCING 2 LINES.
039400     MOVE "STOCKS EVALUATED"            TO TL-LABEL.
039500     MOVE SS-TOTAL-STOCKS               TO TL-COUNT.
039600     MOVE SPACES                   TO TL-SLASH.
039700     MOVE ZEROS                    TO TL-TOTAL.
039800     WRITE SIGNAL-REPORT-LINE FROM TOTALS-LINE
039900         AFTER ADVANCING 1 LINE.
040000*
040100     MOVE "MET - PRIOR HIGH BREAKOUT"   TO TL-LABEL.
040200     MOVE SS-MET-COUNT-1                TO TL-COUNT.
040300     MOVE SS-TOTAL-STOCKS          TO TL-TOTAL.
040400     WRITE SIGNAL-REPORT-LINE FROM TOTALS-LINE
040500         AFTER ADVANCING 1 LINE.
040600     MOVE "MET - MOMENTUM"              TO TL-LABEL.
040700     MOVE SS-MET-COUNT-2                TO TL-COUNT.
040800     MOVE SS-TOTAL-STOCKS          TO TL-TOTAL.
040900     WRITE SIGNAL-REPORT-LINE FROM TOTALS-LINE
041000         AFTER ADVANCING 1 LINE.
041100     MOVE "MET - RESISTANCE BREAKOUT"   TO TL-LABEL.
041200     MOVE SS-MET-COUNT-3                TO TL-COUNT.
041300     MOVE SS-TOTAL-STOCKS          TO TL-TOTAL.
041400     WRITE SIGNAL-REPORT-LINE FROM TOTALS-LINE
041500         AFTER ADVANCING 1 LINE.
041600     MOVE "MET - MOVING-AVG ALIGNMENT"  TO TL-LABEL.
041700     MOVE SS-MET-COUNT-4                TO TL-COUNT.
041800     MOVE SS-TOTAL-STOCKS          TO TL-TOTAL.
041900     WRITE SIGNAL-REPORT-LINE FROM TOTALS-LINE
042000         AFTER ADVANCING 1 LINE.
042100     MOVE "MET - SUPPLY-DEMAND"         TO TL-LABEL.
042200     MOVE SS-MET-COUNT-5                TO TL-COUNT.
042300     MOVE SS-TOTAL-STOCKS          TO TL-TOTAL.
042400     WRITE SIGNAL-REPORT-LINE FROM TOTALS-LINE
042500         AFTER ADVANCING 1 LINE.
042600     MOVE "MET - PROGRAM TRADING"       TO TL-LABEL.
042700     MOVE SS-MET-COUNT-6                TO TL-COUNT.
042800     MOVE SS-TOTAL-STOCKS          TO TL-TOTAL.
042900     WRITE SIGNAL-REPORT-LINE FROM TOTALS-LINE
043000         AFTER ADVANCING 1 LINE.
043100     MOVE "MET - TOP 30 TRADING VALUE"  TO TL-LABEL.
043200     MOVE SS-MET-COUNT-7                TO TL-COUNT.
043300     MOVE SS-TOTAL-STOCKS          TO TL-TOTAL.
043400     WRITE SIGNAL-REPORT-LINE FROM TOTALS-LINE
043500         AFTER ADVANCING 1 LINE.
043600     MOVE "MET - MARKET CAP RANGE"      TO TL-LABEL.
043700     MOVE SS-MET-COUNT-8                TO TL-COUNT.
043800     MOVE SS-TOTAL-STOCKS          TO TL-TOTAL.
043900     WRITE SIGNAL-REPORT-LINE FROM TOTALS-LINE
044000         AFTER ADVANCING 1 LINE.
044100*
044200     MOVE SPACES                   TO TL-SLASH.
044300     MOVE ZEROS                    TO TL-TOTAL.
044400     MOVE "SHORT ALERTS"                TO TL-LABEL.
044500     MOVE SS-SHORT-ALERT-COUNT          TO TL-COUNT.
044600     WRITE SIGNAL-REPORT-LINE FROM TOTALS-LINE
044700         AFTER ADVANCING 2 LINES.
044800     MOVE "ALL EIGHT CRITERIA MET"      TO TL-LABEL.
044900     MOVE SS-ALL-MET-COUNT              TO TL-COUNT.
045000     WRITE SIGNAL-REPORT-LINE FROM TOTALS-LINE
045100         AFTER ADVANCING 1 LINE.
045200 3000-EXIT.
045300     EXIT.
045400*----------------------------------------------------------------*
045500* BATCH FLOW STEP 4 - MARKET-STATUS SECTION, ONE LINE PER INDEX.
045600*----------------------------------------------------------------*
045700 3500-WRITE-MARKET-SECTION.
045800*----------------------------------------------------------------*
045900     IF LINE-COUNT-ON-PAGE = 3
046000         WRITE SIGNAL-REPORT-LINE FROM SPACES
046100             AFTER ADVANCING 2 LINES
046200     END-IF.
046300*
046400     MOVE MS-MARKET                     TO ML-MARKET.
046500     MOVE MS-STATUS                     TO ML-STATUS.
046600     MOVE MS-CURRENT                    TO ML-CURRENT.
046700     MOVE MS-MA5                        TO ML-MA5.
046800     MOVE MS-MA10                       TO ML-MA10.
046900     MOVE MS-MA20                       TO ML-MA20.
047000     MOVE MS-MA60                       TO ML-MA60.
047100     MOVE MS-MA120                      TO ML-MA120.
047200     WRITE SIGNAL-REPORT-LINE FROM MARKET-LINE
047300         AFTER ADVANCING 1 LINE.
047400*
047500     READ MARKET-STATUS-FILE.
047600     IF MARKET-STATUS-STATUS = "10"
047700         SET NO-MORE-MARKET-STATUS TO TRUE
047800     ELSE
047900         IF MARKET-STATUS-STATUS NOT = "00"
048000             MOVE "ERROR READING MARKET-STATUS-FILE" TO
048100                                       ERR-MESSAGE-TEXT
048200             MOVE MARKET-STATUS-STATUS TO ERR-STATUS-CODE
048300             MOVE "3500-WRITE-MARKET-SECTION" TO
048400                                       ERR-PARAGRAPH-NAME
048500             PERFORM 9800-ERROR-EXIT   THRU 9800-EXIT
048600         END-IF
048700     END-IF.
048800 3500-EXIT.
048900     EXIT.
049000*----------------------------------------------------------------*
049100 9800-ERROR-EXIT.
049200*----------------------------------------------------------------*
049300     DISPLAY "********************************************".
049400     DISPLAY "  SRB.TIP18 ERROR HANDLING REPORT".
049500     DISPLAY "********************************************".
049600     DISPLAY "  " ERR-MESSAGE-TEXT.
049700     DISPLAY "  STATUS  : " ERR-STATUS-CODE.
049800     DISPLAY "  AT PARA : " ERR-PARAGRAPH-NAME.
049900     DISPLAY "********************************************".
050000     PERFORM 9900-CLOSE-EVAL-FILES      THRU 9900-EXIT.
050100     STOP RUN.
050200 9800-EXIT.
050300     EXIT.
050400*----------------------------------------------------------------*
050500 9900-CLOSE-EVAL-FILES.
050600*----------------------------------------------------------------*
050700     CLOSE EVAL-DETAIL-FILE.
050800     CLOSE SIGNAL-SUMMARY-FILE.
050900     CLOSE MARKET-STATUS-FILE.
051000     CLOSE SIGNAL-REPORT-FILE.
051100 9900-EXIT.
051200     EXIT.
