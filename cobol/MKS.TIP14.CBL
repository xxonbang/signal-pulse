000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID. MARKET-STATUS-LAYOUT.
000500 AUTHOR. DST. MODIFIED BY D. MATSUO.
000600 INSTALLATION. SEJONG SECURITIES MIS DIVISION.
000700 DATE WRITTEN. 11/30/1993.
000800 DATE COMPILED. 06/22/2013.
000900 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
001000******************************************************************
001100* MKS.TIP14 -- MARKET-STATUS RECORD LAYOUT                       *
001200* ONE ROW PER MARKET INDEX, CARRYING THE BULLISH/BEARISH/MIXED/  *
001300* UNKNOWN CLASSIFICATION, THE CURRENT INDEX LEVEL AND THE FIVE   *
001400* EMA VALUES USED TO DERIVE IT.  WRITTEN BY IMS.TIP17, READ BY   *
001500* SRB.TIP18.                                                     *
001600******************************************************************
001700* CHANGE LOG                                                     *
001800* DATE        INIT  TICKET     DESCRIPTION                      *
001900* ----------  ----  ---------  -------------------------------- *
002000* 11/30/1993  DM    WR-93-081  ORIGINAL LAYOUT - MA5/MA20 ONLY.  *
002100* 04/05/1995  DM    WR-95-022  ADDED MA10/MA60/MA120 AS THE      *
002200*                              FULL FIVE-PERIOD EMA SET.         *
002300* 10/21/1996  KA    WR-96-056  ADDED MS-DATA-DAYS USABLE-CLOSE   *
002400*                              COUNT FOR UNKNOWN-STATUS CHECK.   *
002500* 09/08/1998  KA    Y2K-98-05  NO DATE FIELDS ON THIS RECORD,    *
002600*                              NO CHANGE MADE.                   *
002700* 03/17/1999  KA    Y2K-99-11  Y2K SIGN-OFF - RECONFIRMED.       *
002800* 06/02/2001  PV    WR-01-031  ADDED MS-LEVEL-TABLE REDEFINES    *
002900*                              FOR CLASSIFICATION LOOP LOGIC.    *
003000* 08/25/2005  SO    WR-05-034  ADDED MS-IDENT-KEY REDEFINES.     *
003100* 06/22/2013  JL    WR-13-020  ADDED MS-CURRENT-SPLIT REDEFINES  *
003200*                              FOR EDITED-REPORT PRINTING.       *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CLASS VALID-FLAG IS "Y" "N".
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT MARKET-STATUS-FILE ASSIGN TO "MARKET-STATUS"
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS MARKET-STATUS-STATUS.
004300******************************************************************
004400 DATA DIVISION.
004500******************************************************************
004600 FILE SECTION.
004700 FD  MARKET-STATUS-FILE
004800     RECORD CONTAINS 80 CHARACTERS.
004900*
005000* ONE MARKET-STATUS-RECORD PER INDEX.  MS-LEVEL-AREA HOLDS THE
005100* CURRENT LEVEL FOLLOWED BY THE FIVE EMA VALUES IN PERIOD ORDER
005200* 5/10/20/60/120 -- THE SAME ORDER THE CLASSIFICATION RULE WALKS.
005300*
005400 01  MARKET-STATUS-RECORD.
005500     05  MS-IDENT-AREA.
005600         10  MS-MARKET                 PIC X(6).
005700         10  MS-STATUS                 PIC X(7).
005800             88  MS-STATUS-BULLISH          VALUE "BULLISH".
005900             88  MS-STATUS-BEARISH          VALUE "BEARISH".
006000             88  MS-STATUS-MIXED            VALUE "MIXED  ".
006100             88  MS-STATUS-UNKNOWN          VALUE "UNKNOWN".
006200     05  MS-IDENT-KEY REDEFINES MS-IDENT-AREA
006300                                       PIC X(13).
006400     05  MS-LEVEL-AREA.
006500         10  MS-CURRENT                PIC 9(5)V99.
006600         10  MS-CURRENT-SPLIT REDEFINES MS-CURRENT.
006700             15  MS-CURRENT-WHOLE      PIC 9(5).
006800             15  MS-CURRENT-DEC        PIC 9(2).
006900         10  MS-MA5                    PIC 9(5)V99.
007000         10  MS-MA10                   PIC 9(5)V99.
007100         10  MS-MA20                   PIC 9(5)V99.
007200         10  MS-MA60                   PIC 9(5)V99.
007300         10  MS-MA120                  PIC 9(5)V99.
007400     05  MS-LEVEL-TABLE REDEFINES MS-LEVEL-AREA.
007500         10  MS-LEVEL-ENTRY            PIC 9(5)V99
007600                                       OCCURS 6 TIMES.
007700     05  MS-DATA-DAYS                  PIC 9(3).
007800     05  FILLER                        PIC X(22).
007900******************************************************************
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200 01  MARKET-STATUS-STATUS               PIC X(02) VALUE SPACES.
008300     88  MARKET-STATUS-OK                   VALUE "00".
008400     88  MARKET-STATUS-EOF                  VALUE "10".
008500*
008600 01  MARKET-STATUS-RECORD-LEN-CHK       PIC S9(4) COMP
008700                                       VALUE +80.
008800******************************************************************
008900 PROCEDURE DIVISION.
009000******************************************************************
009100* LAYOUT DESCRIPTION ONLY.  IMS.TIP17 AND SRB.TIP18 RE-KEY THIS
009200* LAYOUT INTO THEIR OWN FILE SECTIONS.
009300*
009400 0000-LAYOUT-STUB.
009500     STOP RUN.
