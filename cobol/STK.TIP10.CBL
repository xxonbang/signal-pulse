000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID. STOCK-MASTER-LAYOUT.
000500 AUTHOR. DST. MODIFIED BY R. HOLLOWAY.
000600 INSTALLATION. SEJONG SECURITIES MIS DIVISION.
000700 DATE WRITTEN. 03/11/1991.
000800 DATE COMPILED. 06/22/2013.
000900 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
001000******************************************************************
001100* STK.TIP10 -- STOCK-MASTER RECORD LAYOUT                        *
001200* CANONICAL DESCRIPTION OF ONE ROW OF THE NIGHTLY STOCK MASTER   *
001300* EXTRACT USED BY THE SIGNAL CRITERIA EVALUATION SUITE.  HELD    *
001400* HERE AS A STAND-ALONE LAYOUT MODULE PER MIS HOUSE STANDARD SO  *
001500* THAT THE FIELD DESCRIPTIONS ARE MAINTAINED IN ONE PLACE AND    *
001600* RE-KEYED BY HAND INTO EACH CONSUMING JOB'S FILE SECTION.       *
001700******************************************************************
001800* CHANGE LOG                                                     *
001900* DATE        INIT  TICKET     DESCRIPTION                      *
002000* ----------  ----  ---------  -------------------------------- *
002100* 03/11/1991  RH    WR-91-014  ORIGINAL LAYOUT - CASH MARKET     *
002200*                              SCREENING PROJECT.                *
002300* 09/02/1991  RH    WR-91-061  ADDED W52-HIGH FOR BREAKOUT WORK. *
002400* 02/14/1992  DM    WR-92-009  ADDED MARKET-CAP FOR CAP-RANGE    *
002500*                              SCREEN.                           *
002600* 11/30/1993  DM    WR-93-077  ADDED FOREIGN/INSTITUTION NET-BUY *
002700*                              FIELDS FOR SUPPLY-DEMAND SCREEN.  *
002800* 07/19/1994  DM    WR-94-045  ADDED PROGRAM-NET FOR PROGRAM     *
002900*                              TRADING SCREEN.                   *
003000* 04/05/1995  DM    WR-95-018  ADDED TRADING-VALUE FOR TOP-30    *
003100*                              RANKING.                          *
003200* 10/21/1996  KA    WR-96-052  ADDED SHORT-RATIO FOR SHORT ALERT.*
003300* 09/08/1998  KA    Y2K-98-03  CENTURY REVIEW - NO DATE FIELDS   *
003400*                              ON THIS RECORD, NO CHANGE MADE.   *
003500* 03/17/1999  KA    Y2K-99-11  Y2K SIGN-OFF - RECONFIRMED.       *
003600* 06/02/2001  PV    WR-01-027  WIDENED TRADING-VALUE TO 9(13).   *
003700* 11/11/2003  PV    WR-03-066  DOCUMENTED MISSING-VALUE RULES IN *
003800*                              BANNER FOR DOWNSTREAM PROGRAMMERS.*
003900* 08/25/2005  SO    WR-05-031  ADDED SM-PRICE-TABLE REDEFINES    *
004000*                              FOR TABLE-DRIVEN PRICE SCREENS.   *
004100* 01/30/2008  SO    WR-08-004  ADDED SM-NET-FLOW-TABLE REDEFINES *
004200*                              FOR SUPPLY-DEMAND LOOP LOGIC.     *
004300* 06/22/2013  JL    WR-13-019  ADDED SM-IDENT-KEY REDEFINES FOR  *
004400*                              DUPLICATE-CODE TABLE CHECKS.      *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     CLASS VALID-FLAG IS "Y" "N".
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT STOCK-MASTER-FILE ASSIGN TO "STOCK-MASTER"
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS STOCK-MASTER-STATUS.
005500******************************************************************
005600 DATA DIVISION.
005700******************************************************************
005800 FILE SECTION.
005900 FD  STOCK-MASTER-FILE
006000     RECORD CONTAINS 120 CHARACTERS.
006100*
006200* ONE STOCK-MASTER-RECORD PER STOCK UNDER EVALUATION.  ORDER OF
006300* RECORDS ON THE FILE IS NOT SIGNIFICANT.
006400*
006500 01  STOCK-MASTER-RECORD.
006600     05  SM-IDENT-AREA.
006700         10  SM-STOCK-CODE             PIC X(6).
006800         10  SM-STOCK-NAME             PIC X(20).
006900     05  SM-IDENT-KEY REDEFINES SM-IDENT-AREA
007000                                       PIC X(26).
007100     05  SM-PRICE-AREA.
007200         10  SM-CURRENT-PRICE          PIC 9(7).
007300         10  SM-PREV-CLOSE             PIC 9(7).
007400         10  SM-W52-HIGH               PIC 9(7).
007500             88  SM-W52-HIGH-UNKNOWN       VALUE ZEROES.
007600         10  SM-MARKET-CAP             PIC 9(7).
007700             88  SM-MARKET-CAP-MISSING     VALUE ZEROES.
007800     05  SM-PRICE-TABLE REDEFINES SM-PRICE-AREA.
007900         10  SM-PRICE-ENTRY            PIC 9(7)
008000                                       OCCURS 4 TIMES.
008100     05  SM-NET-FLOW-AREA.
008200         10  SM-FOREIGN-NET            PIC S9(11).
008300         10  SM-INSTITUTION-NET        PIC S9(11).
008400         10  SM-PROGRAM-NET            PIC S9(11).
008500     05  SM-NET-FLOW-TABLE REDEFINES SM-NET-FLOW-AREA.
008600         10  SM-NET-FLOW-ENTRY         PIC S9(11)
008700                                       OCCURS 3 TIMES.
008800     05  SM-TRADING-VALUE             PIC 9(13).
008900     05  SM-SHORT-RATIO                PIC 9(3)V99.
009000         88  SM-SHORT-RATIO-NO-DATA        VALUE ZEROES.
009100     05  FILLER                        PIC X(15).
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009400******************************************************************
009500 01  STOCK-MASTER-STATUS              PIC X(02) VALUE SPACES.
009600     88  STOCK-MASTER-OK                   VALUE "00".
009700     88  STOCK-MASTER-EOF                  VALUE "10".
009800*
009900 01  STOCK-MASTER-RECORD-LEN-CHK      PIC S9(4) COMP
010000                                       VALUE +120.
010100******************************************************************
010200 PROCEDURE DIVISION.
010300******************************************************************
010400* THIS MODULE DESCRIBES THE LAYOUT ONLY.  IT IS NOT A RUNNING
010500* BATCH STEP -- THE EVALUATION JOB (SCE.TIP16) RE-KEYS THIS
010600* LAYOUT INTO ITS OWN FILE SECTION PER HOUSE PRACTICE.
010700*
010800 0000-LAYOUT-STUB.
010900     STOP RUN.
