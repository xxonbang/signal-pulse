000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID. INDEX-PRICE-LAYOUT.
000500 AUTHOR. DST. MODIFIED BY D. MATSUO.
000600 INSTALLATION. SEJONG SECURITIES MIS DIVISION.
000700 DATE WRITTEN. 02/14/1992.
000800 DATE COMPILED. 05/14/2010.
000900 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
001000******************************************************************
001100* IXP.TIP12 -- INDEX-PRICE RECORD LAYOUT                         *
001200* ONE ROW OF DAILY CLOSE PER MARKET INDEX (KOSPI, KOSDAQ, ...),  *
001300* NEWEST DAY FIRST, KEYED BY MARKET AND RECENCY SEQUENCE.  FEEDS *
001400* THE MARKET-STATUS CLASSIFICATION JOB.                          *
001500******************************************************************
001600* CHANGE LOG                                                     *
001700* DATE        INIT  TICKET     DESCRIPTION                      *
001800* ----------  ----  ---------  -------------------------------- *
001900* 02/14/1992  DM    WR-92-012  ORIGINAL LAYOUT - KOSPI ONLY.     *
002000* 11/30/1993  DM    WR-93-079  ADDED KOSDAQ AS SECOND MARKET --  *
002100*                              NO LAYOUT CHANGE, IX-MARKET KEY   *
002200*                              ALREADY GENERIC.                  *
002300* 04/05/1995  DM    WR-95-020  BROKE IX-DATE INTO CC/YY/MM/DD    *
002400*                              SUB-FIELDS.                       *
002500* 10/21/1996  KA    WR-96-054  ADDED IX-CTL-KEY REDEFINES FOR    *
002600*                              MARKET/SEQ TABLE LOOKUPS.        *
002700* 09/08/1998  KA    Y2K-98-03  CC/YY SPLIT ALREADY CENTURY-SAFE  *
002800*                              -- CONFIRMED, NO CHANGE.          *
002900* 03/17/1999  KA    Y2K-99-11  Y2K SIGN-OFF - RECONFIRMED.       *
003000* 06/02/2001  PV    WR-01-029  ADDED IX-CLOSE-SPLIT REDEFINES    *
003100*                              FOR EDITED-REPORT PRINTING.       *
003200* 05/14/2010  JL    WR-10-008  REVIEWED FOR EMA(120) WINDOW --   *
003300*                              NO LAYOUT CHANGE.                 *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     CLASS VALID-FLAG IS "Y" "N".
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT INDEX-PRICE-FILE ASSIGN TO "INDEX-PRICES"
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS INDEX-PRICE-STATUS.
004400******************************************************************
004500 DATA DIVISION.
004600******************************************************************
004700 FILE SECTION.
004800 FD  INDEX-PRICE-FILE
004900     RECORD CONTAINS 28 CHARACTERS.
005000*
005100* ROWS FOR A GIVEN MARKET ARE GROUPED TOGETHER ON THE FEED,
005200* IX-SEQ ASCENDING (1 = LATEST CLOSE).
005300*
005400 01  INDEX-PRICE-RECORD.
005500     05  IX-CTL-AREA.
005600         10  IX-MARKET                 PIC X(6).
005700         10  IX-SEQ                    PIC 9(3).
005800     05  IX-CTL-KEY REDEFINES IX-CTL-AREA
005900                                       PIC X(9).
006000     05  IX-DATE                       PIC X(8).
006100     05  IX-DATE-BRKDOWN REDEFINES IX-DATE.
006200         10  IX-DATE-CC                PIC 9(2).
006300         10  IX-DATE-YY                PIC 9(2).
006400         10  IX-DATE-MM                PIC 9(2).
006500         10  IX-DATE-DD                PIC 9(2).
006600     05  IX-CLOSE                      PIC 9(5)V99.
006700         88  IX-CLOSE-NOT-USABLE           VALUE ZEROES.
006800     05  IX-CLOSE-SPLIT REDEFINES IX-CLOSE.
006900         10  IX-CLOSE-WHOLE            PIC 9(5).
007000         10  IX-CLOSE-DEC              PIC 9(2).
007100     05  FILLER                        PIC X(4).
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500 01  INDEX-PRICE-STATUS                PIC X(02) VALUE SPACES.
007600     88  INDEX-PRICE-OK                    VALUE "00".
007700     88  INDEX-PRICE-EOF                   VALUE "10".
007800*
007900 01  INDEX-PRICE-RECORD-LEN-CHK        PIC S9(4) COMP
008000                                       VALUE +28.
008100******************************************************************
008200 PROCEDURE DIVISION.
008300******************************************************************
008400* LAYOUT DESCRIPTION ONLY.  THE MARKET STATUS JOB (IMS.TIP17)
008500* RE-KEYS THIS LAYOUT INTO ITS OWN FILE SECTION.
008600*
008700 0000-LAYOUT-STUB.
008800     STOP RUN.
