000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID. DAILY-PRICE-LAYOUT.
000500 AUTHOR. DST. MODIFIED BY R. HOLLOWAY.
000600 INSTALLATION. SEJONG SECURITIES MIS DIVISION.
000700 DATE WRITTEN. 03/11/1991.
000800 DATE COMPILED. 05/14/2010.
000900 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
001000******************************************************************
001100* DLP.TIP11 -- DAILY-PRICE RECORD LAYOUT                         *
001200* ONE ROW OF OHLCV HISTORY PER STOCK, NEWEST DAY FIRST, KEYED BY *
001300* STOCK CODE AND RECENCY SEQUENCE.  UP TO 130 ROWS PER STOCK ON  *
001400* THE FEED.  STAND-ALONE LAYOUT MODULE PER MIS HOUSE STANDARD.   *
001500******************************************************************
001600* CHANGE LOG                                                     *
001700* DATE        INIT  TICKET     DESCRIPTION                      *
001800* ----------  ----  ---------  -------------------------------- *
001900* 03/11/1991  RH    WR-91-014  ORIGINAL LAYOUT.                  *
002000* 09/02/1991  RH    WR-91-061  ADDED DP-SEQ RECENCY NUMBER.      *
002100* 02/14/1992  DM    WR-92-011  BROKE DP-DATE INTO CC/YY/MM/DD    *
002200*                              SUB-FIELDS FOR DATE ARITHMETIC.   *
002300* 11/30/1993  DM    WR-93-078  ADDED DP-CHANGE-RATE TO AVOID     *
002400*                              RE-DERIVING IT DOWNSTREAM.        *
002500* 04/05/1995  DM    WR-95-019  WIDENED DP-VOLUME TO 9(11).       *
002600* 10/21/1996  KA    WR-96-053  ADDED 88-LEVEL FOR ZERO HIGH/LOW. *
002700* 09/08/1998  KA    Y2K-98-03  CC/YY SPLIT ALREADY CENTURY-SAFE  *
002800*                              -- CONFIRMED, NO CHANGE.          *
002900* 03/17/1999  KA    Y2K-99-11  Y2K SIGN-OFF - RECONFIRMED.       *
003000* 06/02/2001  PV    WR-01-028  ADDED DP-CTL-KEY REDEFINES FOR    *
003100*                              STOCK-CODE/SEQ TABLE LOOKUPS.     *
003200* 08/25/2005  SO    WR-05-032  ADDED DP-OHLCV-TABLE REDEFINES    *
003300*                              FOR HIGH/LOW SCAN LOOPS.          *
003400* 05/14/2010  JL    WR-10-007  REVIEWED FOR 120-DAY BREAKOUT     *
003500*                              WINDOW -- NO LAYOUT CHANGE.       *
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CLASS VALID-FLAG IS "Y" "N".
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT DAILY-PRICE-FILE ASSIGN TO "DAILY-PRICES"
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS DAILY-PRICE-STATUS.
004600******************************************************************
004700 DATA DIVISION.
004800******************************************************************
004900 FILE SECTION.
005000 FD  DAILY-PRICE-FILE
005100     RECORD CONTAINS 72 CHARACTERS.
005200*
005300* ROWS FOR A GIVEN STOCK CODE ARE GROUPED TOGETHER ON THE FEED,
005400* DP-SEQ ASCENDING (1 = TODAY, 2 = YESTERDAY, AND SO ON).
005500*
005600 01  DAILY-PRICE-RECORD.
005700     05  DP-CTL-AREA.
005800         10  DP-STOCK-CODE             PIC X(6).
005900         10  DP-SEQ                    PIC 9(3).
006000     05  DP-CTL-KEY REDEFINES DP-CTL-AREA
006100                                       PIC X(9).
006200     05  DP-DATE                       PIC X(8).
006300     05  DP-DATE-BRKDOWN REDEFINES DP-DATE.
006400         10  DP-DATE-CC                PIC 9(2).
006500         10  DP-DATE-YY                PIC 9(2).
006600         10  DP-DATE-MM                PIC 9(2).
006700         10  DP-DATE-DD                PIC 9(2).
006800     05  DP-OHLCV-AREA.
006900         10  DP-OPEN                   PIC 9(7).
007000         10  DP-HIGH                   PIC 9(7).
007100             88  DP-HIGH-MISSING           VALUE ZEROES.
007200         10  DP-LOW                    PIC 9(7).
007300         10  DP-CLOSE                  PIC 9(7).
007400             88  DP-CLOSE-MISSING          VALUE ZEROES.
007500     05  DP-OHLCV-TABLE REDEFINES DP-OHLCV-AREA.
007600         10  DP-OHLCV-ENTRY            PIC 9(7)
007700                                       OCCURS 4 TIMES.
007800     05  DP-VOLUME                     PIC 9(11).
007900     05  DP-CHANGE-RATE                PIC S9(3)V99.
008000         88  DP-CHANGE-RATE-NOT-SUPPLIED   VALUE ZEROES.
008100     05  FILLER                        PIC X(11).
008200******************************************************************
008300 WORKING-STORAGE SECTION.
008400******************************************************************
008500 01  DAILY-PRICE-STATUS               PIC X(02) VALUE SPACES.
008600     88  DAILY-PRICE-OK                    VALUE "00".
008700     88  DAILY-PRICE-EOF                   VALUE "10".
008800*
008900 01  DAILY-PRICE-RECORD-LEN-CHK       PIC S9(4) COMP
009000                                       VALUE +72.
009100******************************************************************
009200 PROCEDURE DIVISION.
009300******************************************************************
009400* LAYOUT DESCRIPTION ONLY.  THE EVALUATION JOB (SCE.TIP16)
009500* RE-KEYS THIS LAYOUT INTO ITS OWN FILE SECTION.
009600*
009700 0000-LAYOUT-STUB.
009800     STOP RUN.
