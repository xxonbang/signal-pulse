000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400 PROGRAM-ID. INDEX-MARKET-STATUS-EVAL.
000500 AUTHOR. DST. MODIFIED BY D. MATSUO.
000600 INSTALLATION. SEJONG SECURITIES MIS DIVISION.
000700 DATE WRITTEN. 02/14/1992.
000800 DATE COMPILED. 03/02/2017.
000900 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
001000******************************************************************
001100* IMS.TIP17 -- MARKET INDEX STATUS EVALUATION                    *
001200* NIGHTLY BATCH STEP.  READS THE INDEX-PRICE FEED ONE MARKET AT  *
001300* A TIME (KOSPI, KOSDAQ, ...), BUILDS THE OLDEST-FIRST USABLE    *
001400* CLOSE SERIES, COMPUTES THE FIVE EMA VALUES (5/10/20/60/120)    *
001500* AND CLASSIFIES THE MARKET AS BULLISH, BEARISH, MIXED OR        *
001600* UNKNOWN, WRITING ONE MARKET-STATUS RECORD PER INDEX.           *
001700******************************************************************
001800* CHANGE LOG                                                     *
001900* DATE        INIT  TICKET     DESCRIPTION                      *
002000* ----------  ----  ---------  -------------------------------- *
002100* 02/14/1992  DM    WR-92-013  ORIGINAL - KOSPI, MA5/MA20 ONLY.  *
002200* 11/30/1993  DM    WR-93-082  ADDED KOSDAQ AS SECOND MARKET.    *
002300* 04/05/1995  DM    WR-95-024  ADDED MA10/MA60/MA120 - FULL      *
002400*                              FIVE-PERIOD EMA SET.              *
002500* 10/21/1996  KA    WR-96-058  SWITCHED FROM SIMPLE MOVING       *
002600*                              AVERAGE TO EXPONENTIAL (EMA),     *
002700*                              SEEDED ON THE FIRST P CLOSES.     *
002800* 09/08/1998  KA    Y2K-98-07  DATE FIELDS ARE CC/YY SPLIT,      *
002900*                              CONFIRMED CENTURY-SAFE.           *
003000* 03/17/1999  KA    Y2K-99-11  Y2K SIGN-OFF - RECONFIRMED.       *
003100* 06/02/2001  PV    WR-01-033  RAISED SERIES TABLE TO 130 ROWS,  *
003200*                              MATCHING THE EMA(120) WINDOW.     *
003300* 08/25/2005  SO    WR-05-036  UNKNOWN STATUS WHEN FEWER THAN 20 *
003400*                              USABLE CLOSES ARE ON FILE.        *
003500* 09/04/2016  MB    WR-16-009  ADAPTIVE EMA CHAIN - SKIP PERIODS *
003600*                              WITHOUT ENOUGH HISTORY INSTEAD OF *
003700*                              FORCING UNKNOWN.                  *
003800* 02/11/2017  EP    WR-17-004  EMA-VALUE TABLE ENTRY IS NOW   *
003900*                              ROUNDED TO TWO DECIMALS ON     *
004000*                              ASSIGNMENT - WAS A PLAIN MOVE, *
004100*                              TRUNCATING THE 4-DECIMAL       *
004200*                              RUNNING FIGURE.                *
004300* 03/02/2017  EP    WR-17-007  MS-CURRENT NOW HOLDS THE RAW   *
004400*                              NEWEST CLOSE OFF THE FEED, NOT *
004500*                              THE LAST ENTRY OF THE CLEANED, *
004600*                              ZERO-DROPPED CHAIN SERIES - A  *
004700*                              ZERO NEWEST CLOSE WAS BEING    *
004800*                              BACKFILLED FROM AN EARLIER     *
004900*                              NONZERO ROW INSTEAD OF SHOWING *
005000*                              AS ZERO.                       *
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CLASS VALID-FLAG IS "Y" "N".
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT INDEX-PRICE-FILE ASSIGN TO "INDEX-PRICES"
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS INDEX-PRICE-STATUS.
006100*
006200     SELECT MARKET-STATUS-FILE ASSIGN TO "MARKET-STATUS"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS MARKET-STATUS-STATUS.
006500******************************************************************
006600 DATA DIVISION.
006700******************************************************************
006800 FILE SECTION.
006900*
007000* INPUT LAYOUT - INDEX PRICE (SEE IXP.TIP12).
007100*
007200 FD  INDEX-PRICE-FILE
007300     RECORD CONTAINS 28 CHARACTERS.
007400 01  INDEX-PRICE-RECORD.
007500     05  IX-MARKET                     PIC X(6).
007600     05  IX-SEQ                        PIC 9(3).
007700     05  IX-DATE                       PIC X(8).
007800     05  IX-DATE-BRKDOWN REDEFINES IX-DATE.
007900         10  IX-DATE-CC                PIC 9(2).
008000         10  IX-DATE-YY                PIC 9(2).
008100         10  IX-DATE-MM                PIC 9(2).
008200         10  IX-DATE-DD                PIC 9(2).
008300     05  IX-CLOSE                      PIC 9(5)V99.
008400     05  FILLER                        PIC X(4).
008500*
008600* OUTPUT LAYOUT - MARKET STATUS (SEE MKS.TIP14).
008700*
008800 FD  MARKET-STATUS-FILE
008900     RECORD CONTAINS 80 CHARACTERS.
009000 01  MARKET-STATUS-RECORD.
009100     05  MS-MARKET                     PIC X(6).
009200     05  MS-STATUS                     PIC X(7).
009300     05  MS-LEVEL-AREA.
009400         10  MS-CURRENT                PIC 9(5)V99.
009500         10  MS-MA5                    PIC 9(5)V99.
009600         10  MS-MA10                   PIC 9(5)V99.
009700         10  MS-MA20                   PIC 9(5)V99.
009800         10  MS-MA60                   PIC 9(5)V99.
009900         10  MS-MA120                  PIC 9(5)V99.
010000     05  MS-LEVEL-TABLE REDEFINES MS-LEVEL-AREA.
010100         10  MS-LEVEL-ENTRY            PIC 9(5)V99
010200                                       OCCURS 6 TIMES.
010300     05  MS-DATA-DAYS                  PIC 9(3).
010400     05  FILLER                        PIC X(22).
010500******************************************************************
010600 WORKING-STORAGE SECTION.
010700******************************************************************
010800 01  INDEX-PRICE-STATUS                PIC X(02) VALUE SPACES.
010900     88  INDEX-PRICE-OK                    VALUE "00".
011000     88  INDEX-PRICE-EOF                   VALUE "10".
011100 01  MARKET-STATUS-STATUS               PIC X(02) VALUE SPACES.
011200*
011300 01  ERROR-MESSAGE-AREA.
011400     05  ERR-MESSAGE-TEXT              PIC X(40).
011500     05  ERR-STATUS-CODE               PIC X(02).
011600     05  ERR-PARAGRAPH-NAME            PIC X(20).
011700     05  FILLER                        PIC X(08).
011800*
011900 01  NO-MORE-RECORDS-SW                PIC X(1) VALUE "N".
012000     88  NO-MORE-RECORDS                   VALUE "Y".
012100 77  SAVE-MARKET-CODE                  PIC X(6) VALUE SPACES.
012200******************************************************************
012300* ONE MARKET'S RAW SERIES, IX-SEQ ASCENDING (1 = LATEST CLOSE).
012400******************************************************************
012500 77  RAW-SERIES-ROW-COUNT              PIC S9(4) COMP VALUE 0.
012600 77  WS-NEWEST-CLOSE                   PIC 9(5)V99 VALUE 0.
012700 01  RAW-SERIES-TABLE.
012800     05  RAW-SERIES-ENTRY OCCURS 130 TIMES
012900             INDEXED BY RS-IDX.
013000         10  RS-CLOSE                  PIC 9(5)V99.
013100******************************************************************
013200* USABLE-CLOSE SERIES, OLDEST FIRST (SUBSCRIPT 1 = OLDEST), ONLY
013300* CLOSES GREATER THAN ZERO.
013400******************************************************************
013500 01  USABLE-CLOSE-COUNT                PIC S9(4) COMP VALUE 0.
013600 01  USABLE-CLOSE-TABLE.
013700     05  USABLE-CLOSE OCCURS 130 TIMES PIC 9(5)V99
013800             INDEXED BY UC-IDX.
013900*
014000 01  WS-MA-PERIOD-COUNT                PIC S9(4) COMP VALUE +5.
014100 01  WS-MA-PERIOD-AREA.
014200     05  WS-MA-PERIOD-05                PIC 9(3) VALUE 5.
014300     05  WS-MA-PERIOD-10                PIC 9(3) VALUE 10.
014400     05  WS-MA-PERIOD-20                PIC 9(3) VALUE 20.
014500     05  WS-MA-PERIOD-60                PIC 9(3) VALUE 60.
014600     05  WS-MA-PERIOD-120               PIC 9(3) VALUE 120.
014700 01  WS-MA-PERIOD-TABLE REDEFINES WS-MA-PERIOD-AREA.
014800     05  WS-MA-PERIOD                  PIC 9(3)
014900             OCCURS 5 TIMES INDEXED BY WS-MP-IDX.
015000 01  WS-EMA-VALUE-TABLE.
015100     05  WS-EMA-VALUE                  PIC 9(5)V99
015200             OCCURS 5 TIMES INDEXED BY WS-MV-IDX.
015300 01  WS-EMA-COMPUTED-SW                PIC X(1)
015400             OCCURS 5 TIMES.
015500 01  WS-SMOOTHING-CONST                PIC 9(1)V9999 VALUE 0.
015600 01  WS-EMA-RUNNING                    PIC 9(7)V9999 VALUE 0.
015700 01  WS-SUM-CLOSE                      PIC 9(9)V99 VALUE 0.
015800 01  WS-SERIES-IDX                     PIC S9(4) COMP VALUE 0.
015900*
016000 01  WS-CHAIN-VALUE-TABLE.
016100     05  WS-CHAIN-VALUE                PIC 9(5)V99
016200             OCCURS 6 TIMES INDEXED BY WS-CV-IDX.
016300 01  WS-CHAIN-ENTRY-COUNT              PIC S9(4) COMP VALUE 0.
016400 01  WS-DESCENDING-SW                  PIC X(1) VALUE "Y".
016500 01  WS-ASCENDING-SW                   PIC X(1) VALUE "Y".
016600******************************************************************
016700 PROCEDURE DIVISION.
016800******************************************************************
016900 1000-MAIN-CONTROL.
017000******************************************************************
017100     PERFORM 1100-OPEN-EVAL-FILES      THRU 1100-EXIT.
017200     PERFORM 2000-LOAD-INDEX-SERIES    THRU 2000-EXIT
017300         UNTIL NO-MORE-RECORDS.
017400     PERFORM 9900-CLOSE-EVAL-FILES     THRU 9900-EXIT.
017500     STOP RUN.
017600*----------------------------------------------------------------*
017700 1100-OPEN-EVAL-FILES.
017800*----------------------------------------------------------------*
017900     OPEN INPUT  INDEX-PRICE-FILE.
018000     IF INDEX-PRICE-STATUS NOT = "00"
018100         MOVE "ERROR OPENING INDEX-PRICE-FILE" TO ERR-MESSAGE-TEXT
018200         MOVE INDEX-PRICE-STATUS        TO ERR-STATUS-CODE
018300         MOVE "1100-OPEN-EVAL-FILES"    TO ERR-PARAGRAPH-NAME
018400         PERFORM 9800-ERROR-EXIT        THRU 9800-EXIT
018500     END-IF.
018600     OPEN OUTPUT MARKET-STATUS-FILE.
018700     IF MARKET-STATUS-STATUS NOT = "00"
018800         MOVE "ERROR OPENING MARKET-STATUS-FILE"
018900                                       TO ERR-MESSAGE-TEXT
019000         MOVE MARKET-STATUS-STATUS      TO ERR-STATUS-CODE
019100         MOVE "1100-OPEN-EVAL-FILES"    TO ERR-PARAGRAPH-NAME
019200         PERFORM 9800-ERROR-EXIT        THRU 9800-EXIT
019300     END-IF.
019400*
019500     READ INDEX-PRICE-FILE.
019600     IF INDEX-PRICE-STATUS = "10"
019700         SET NO-MORE-RECORDS TO TRUE
019800     ELSE
019900         MOVE IX-MARKET TO SAVE-MARKET-CODE
020000     END-IF.
020100 1100-EXIT.
020200     EXIT.
020300*----------------------------------------------------------------*
020400* BATCH FLOW STEP 1 - LOAD ONE MARKET'S COMPLETE RAW SERIES (THE
020500* FEED GROUPS ROWS BY MARKET, IX-SEQ ASCENDING), THEN CLASSIFY
020600* AND WRITE THE MARKET-STATUS RECORD BEFORE MOVING ON.
020700*----------------------------------------------------------------*
020800 2000-LOAD-INDEX-SERIES.
020900*----------------------------------------------------------------*
021000     MOVE 0 TO RAW-SERIES-ROW-COUNT.
021100     MOVE 0 TO WS-NEWEST-CLOSE.
021200     PERFORM 2010-LOAD-ONE-ROW          THRU 2010-EXIT
021300         UNTIL NO-MORE-RECORDS
021400         OR IX-MARKET NOT = SAVE-MARKET-CODE.
021500     PERFORM 2500-REVERSE-AND-CLEAN-SERIES THRU 2500-EXIT.
021600     PERFORM 3000-CLASSIFY-MARKET       THRU 3000-EXIT.
021700     PERFORM 3900-WRITE-MARKET-STATUS   THRU 3900-EXIT.
021800     IF NOT NO-MORE-RECORDS
021900         MOVE IX-MARKET TO SAVE-MARKET-CODE
022000     END-IF.
022100 2000-EXIT.
022200     EXIT.
022300*----------------------------------------------------------------*
022400 2010-LOAD-ONE-ROW.
022500*----------------------------------------------------------------*
022600     IF RAW-SERIES-ROW-COUNT < 130
022700         ADD 1 TO RAW-SERIES-ROW-COUNT
022800         SET RS-IDX TO RAW-SERIES-ROW-COUNT
022900         MOVE IX-CLOSE TO RS-CLOSE(RS-IDX)
023000         IF RAW-SERIES-ROW-COUNT = 1
023100             MOVE IX-CLOSE TO WS-NEWEST-CLOSE
023200         END-IF
023300     END-IF.
023400*
023500     READ INDEX-PRICE-FILE.
023600     IF INDEX-PRICE-STATUS = "10"
023700         SET NO-MORE-RECORDS TO TRUE
023800     ELSE
023900         IF INDEX-PRICE-STATUS NOT = "00"
024000             MOVE "ERROR READING INDEX-PRICE-FILE" TO
024100                                       ERR-MESSAGE-TEXT
024200             MOVE INDEX-PRICE-STATUS   TO ERR-STATUS-CODE
024300             MOVE "2010-LOAD-ONE-ROW"  TO ERR-PARAGRAPH-NAME
024400             PERFORM 9800-ERROR-EXIT   THRU 9800-EXIT
024500         END-IF
024600     END-IF.
024700 2010-EXIT.
024800     EXIT.
024900*----------------------------------------------------------------*
025000* REVERSE THE RAW SERIES (NEWEST-FIRST ON THE FEED) TO OLDEST-
025100* FIRST, DROPPING ANY ROW WHOSE CLOSE IS ZERO.
025200*----------------------------------------------------------------*
025300 2500-REVERSE-AND-CLEAN-SERIES.
025400*----------------------------------------------------------------*
025500     MOVE 0 TO USABLE-CLOSE-COUNT.
025600     IF RAW-SERIES-ROW-COUNT > 0
025700         PERFORM 2510-CLEAN-ONE-ROW     THRU 2510-EXIT
025800             VARYING WS-SERIES-IDX FROM RAW-SERIES-ROW-COUNT
025900             BY -1
026000             UNTIL WS-SERIES-IDX < 1
026100     END-IF.
026200 2500-EXIT.
026300     EXIT.
026400*----------------------------------------------------------------*
026500 2510-CLEAN-ONE-ROW.
026600*----------------------------------------------------------------*
026700     SET RS-IDX TO WS-SERIES-IDX.
026800     IF RS-CLOSE(RS-IDX) > 0
026900        AND USABLE-CLOSE-COUNT < 130
027000         ADD 1 TO USABLE-CLOSE-COUNT
027100         SET UC-IDX TO USABLE-CLOSE-COUNT
027200         MOVE RS-CLOSE(RS-IDX) TO USABLE-CLOSE(UC-IDX)
027300     END-IF.
027400 2510-EXIT.
027500     EXIT.
027600*----------------------------------------------------------------*
027700* BATCH FLOW STEP 2 - CLASSIFY THE MARKET.  FEWER THAN 20 USABLE
027800* CLOSES MEANS UNKNOWN, NO EMA COMPUTED.
027900*----------------------------------------------------------------*
028000 3000-CLASSIFY-MARKET.
028100*----------------------------------------------------------------*
028200     MOVE SAVE-MARKET-CODE             TO MS-MARKET.
028300     MOVE USABLE-CLOSE-COUNT           TO MS-DATA-DAYS.
028400     MOVE 0 TO MS-MA5 MS-MA10 MS-MA20 MS-MA60 MS-MA120.
028500*    CURRENT LEVEL IS THE RAW NEWEST CLOSE OFF THE FEED, NOT THE
028600*    LAST ENTRY OF THE CLEANED/ZERO-DROPPED CHAIN SERIES BELOW -
028700*    A ZERO NEWEST CLOSE IS TO BE REPORTED AS ZERO, NOT BACK-
028800*    FILLED FROM AN EARLIER NONZERO ROW.
028900     MOVE WS-NEWEST-CLOSE              TO MS-CURRENT.
029000*
029100     IF USABLE-CLOSE-COUNT < 20
029200         MOVE "UNKNOWN" TO MS-STATUS
029300     ELSE
029400         PERFORM 3100-COMPUTE-EMA-SERIES THRU 3100-EXIT
029500             VARYING WS-MP-IDX FROM 1 BY 1
029600             UNTIL WS-MP-IDX > WS-MA-PERIOD-COUNT
029700         MOVE WS-EMA-VALUE(1) TO MS-MA5
029800         MOVE WS-EMA-VALUE(2) TO MS-MA10
029900         MOVE WS-EMA-VALUE(3) TO MS-MA20
030000         MOVE WS-EMA-VALUE(4) TO MS-MA60
030100         MOVE WS-EMA-VALUE(5) TO MS-MA120
030200         PERFORM 3500-SET-MARKET-CLASSIFICATION THRU 3500-EXIT
030300     END-IF.
030400 3000-EXIT.
030500     EXIT.
030600*----------------------------------------------------------------*
030700* EMA(P) - SEED IS THE MEAN OF THE FIRST P CLOSES (OLDEST-FIRST),
030800* THEN SMOOTHED FORWARD, K = 2 / (P + 1), OVER THE REMAINING
030900* CLOSES.  SKIPPED (NOT COMPUTED) WHEN FEWER THAN P CLOSES EXIST.
031000*----------------------------------------------------------------*
031100 3100-COMPUTE-EMA-SERIES.
031200*----------------------------------------------------------------*
031300     MOVE "N" TO WS-EMA-COMPUTED-SW(WS-MP-IDX).
031400     MOVE 0   TO WS-EMA-VALUE(WS-MP-IDX).
031500     IF USABLE-CLOSE-COUNT >= WS-MA-PERIOD(WS-MP-IDX)
031600         MOVE 0 TO WS-SUM-CLOSE
031700         PERFORM 3110-SUM-SEED-CLOSE    THRU 3110-EXIT
031800             VARYING UC-IDX FROM 1 BY 1
031900             UNTIL UC-IDX > WS-MA-PERIOD(WS-MP-IDX)
032000         COMPUTE WS-EMA-RUNNING ROUNDED =
032100             WS-SUM-CLOSE / WS-MA-PERIOD(WS-MP-IDX)
032200         COMPUTE WS-SMOOTHING-CONST ROUNDED =
032300             2 / (WS-MA-PERIOD(WS-MP-IDX) + 1)
032400         IF USABLE-CLOSE-COUNT > WS-MA-PERIOD(WS-MP-IDX)
032500             PERFORM 3120-SMOOTH-ONE-CLOSE THRU 3120-EXIT
032600                 VARYING UC-IDX FROM
032700                     (WS-MA-PERIOD(WS-MP-IDX) + 1) BY 1
032800                 UNTIL UC-IDX > USABLE-CLOSE-COUNT
032900         END-IF
033000         COMPUTE WS-EMA-VALUE(WS-MP-IDX) ROUNDED = WS-EMA-RUNNING
033100         MOVE "Y" TO WS-EMA-COMPUTED-SW(WS-MP-IDX)
033200     END-IF.
033300 3100-EXIT.
033400     EXIT.
033500*----------------------------------------------------------------*
033600 3110-SUM-SEED-CLOSE.
033700*----------------------------------------------------------------*
033800     ADD USABLE-CLOSE(UC-IDX) TO WS-SUM-CLOSE.
033900 3110-EXIT.
034000     EXIT.
034100*----------------------------------------------------------------*
034200 3120-SMOOTH-ONE-CLOSE.
034300*----------------------------------------------------------------*
034400     COMPUTE WS-EMA-RUNNING ROUNDED =
034500         (USABLE-CLOSE(UC-IDX) * WS-SMOOTHING-CONST) +
034600         (WS-EMA-RUNNING * (1 - WS-SMOOTHING-CONST)).
034700 3120-EXIT.
034800     EXIT.
034900*----------------------------------------------------------------*
035000* BULLISH IF CURRENT > EMA5 > EMA10 > EMA20 > EMA60 > EMA120
035100* (SKIPPING ANY PERIOD NOT COMPUTED), BEARISH IF THE CHAIN RUNS
035200* STRICTLY THE OTHER WAY, MIXED OTHERWISE.
035300*----------------------------------------------------------------*
035400 3500-SET-MARKET-CLASSIFICATION.
035500*----------------------------------------------------------------*
035600     MOVE 1 TO WS-CHAIN-ENTRY-COUNT.
035700     SET WS-CV-IDX TO 1.
035800     MOVE MS-CURRENT TO WS-CHAIN-VALUE(WS-CV-IDX).
035900     PERFORM 3510-APPEND-ONE-EMA        THRU 3510-EXIT
036000         VARYING WS-MP-IDX FROM 1 BY 1
036100         UNTIL WS-MP-IDX > WS-MA-PERIOD-COUNT.
036200*
036300     MOVE "Y" TO WS-DESCENDING-SW.
036400     MOVE "Y" TO WS-ASCENDING-SW.
036500     IF WS-CHAIN-ENTRY-COUNT > 1
036600         PERFORM 3520-COMPARE-CHAIN-PAIR THRU 3520-EXIT
036700             VARYING WS-CV-IDX FROM 1 BY 1
036800             UNTIL WS-CV-IDX > (WS-CHAIN-ENTRY-COUNT - 1)
036900     END-IF.
037000*
037100     IF WS-DESCENDING-SW = "Y"
037200         MOVE "BULLISH" TO MS-STATUS
037300     ELSE
037400         IF WS-ASCENDING-SW = "Y"
037500             MOVE "BEARISH" TO MS-STATUS
037600         ELSE
037700             MOVE "MIXED  " TO MS-STATUS
037800         END-IF
037900     END-IF.
038000 3500-EXIT.
038100     EXIT.
038200*----------------------------------------------------------------*
038300 3510-APPEND-ONE-EMA.
038400*----------------------------------------------------------------*
038500     IF WS-EMA-COMPUTED-SW(WS-MP-IDX) = "Y"
038600         ADD 1 TO WS-CHAIN-ENTRY-COUNT
038700         SET WS-CV-IDX TO WS-CHAIN-ENTRY-COUNT
038800         MOVE WS-EMA-VALUE(WS-MP-IDX) TO WS-CHAIN-VALUE(WS-CV-IDX)
038900     END-IF.
039000 3510-EXIT.
039100     EXIT.
039200*----------------------------------------------------------------*
039300 3520-COMPARE-CHAIN-PAIR.
039400*----------------------------------------------------------------*
039500     IF WS-CHAIN-VALUE(WS-CV-IDX) <= WS-CHAIN-VALUE(WS-CV-IDX + 1)
039600         MOVE "N" TO WS-DESCENDING-SW
039700     END-IF.
039800     IF WS-CHAIN-VALUE(WS-CV-IDX) >= WS-CHAIN-VALUE(WS-CV-IDX + 1)
039900         MOVE "N" TO WS-ASCENDING-SW
040000     END-IF.
040100 3520-EXIT.
040200     EXIT.
040300*----------------------------------------------------------------*
040400 3900-WRITE-MARKET-STATUS.
040500*----------------------------------------------------------------*
040600     WRITE MARKET-STATUS-RECORD.
040700     IF MARKET-STATUS-STATUS NOT = "00"
040800         MOVE "ERROR WRITING MARKET-STATUS-FILE" TO
040900                                       ERR-MESSAGE-TEXT
041000         MOVE MARKET-STATUS-STATUS     TO ERR-STATUS-CODE
041100         MOVE "3900-WRITE-MARKET-STATUS" TO ERR-PARAGRAPH-NAME
041200         PERFORM 9800-ERROR-EXIT       THRU 9800-EXIT
041300     END-IF.
041400 3900-EXIT.
041500     EXIT.
041600*----------------------------------------------------------------*
041700 9800-ERROR-EXIT.
041800*----------------------------------------------------------------*
041900     DISPLAY "********************************************".
042000     DISPLAY "  IMS.TIP17 ERROR HANDLING REPORT".
042100     DISPLAY "********************************************".
042200     DISPLAY "  " ERR-MESSAGE-TEXT.
042300     DISPLAY "  STATUS  : " ERR-STATUS-CODE.
042400     DISPLAY "  AT PARA : " ERR-PARAGRAPH-NAME.
042500     DISPLAY "********************************************".
042600     PERFORM 9900-CLOSE-EVAL-FILES      THRU 9900-EXIT.
042700     STOP RUN.
042800 9800-EXIT.
042900     EXIT.
043000*----------------------------------------------------------------*
043100 9900-CLOSE-EVAL-FILES.
043200*----------------------------------------------------------------*
043300     CLOSE INDEX-PRICE-FILE.
043400     CLOSE MARKET-STATUS-FILE.
043500 9900-EXIT.
043600     EXIT.
